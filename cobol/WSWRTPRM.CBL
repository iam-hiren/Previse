000100*---------------------------------
000200* WSWRTPRM.CBL
000300* Parameter area passed from
000400* INVBAT01 to INVWRT01 on the
000500* CALL "INVWRT01" USING.
000600*---------------------------------
000700* 11/08/91  RCJ  ORIGINAL COPYBOOK FOR THE INVOICE BATCH.
000800*---------------------------------
000900 01  WRT-PARM-AREA.
001000     05  WRT-RETURN-STATUS         PIC 99 COMP.
001100         88  WRT-STATUS-OK                  VALUE 00.
001200     05  WRT-LINES-WRITTEN         PIC 9(7) COMP.
001300     05  FILLER                    PIC X(10).
