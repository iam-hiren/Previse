000100*---------------------------------
000200* WSFMTPRM.CBL
000300* Parameter area passed from
000400* INVWRT01 to INVFMT01 on the
000500* CALL "INVFMT01" USING.
000600*---------------------------------
000700* 11/08/91  RCJ  ORIGINAL COPYBOOK FOR THE INVOICE BATCH.
000800*---------------------------------
000900 01  FMT-PARM-AREA.
001000     05  FMT-AMOUNT-TEXT-IN        PIC X(17).
001100     05  FMT-FORMATTED-TEXT-OUT    PIC X(17).
001200     05  FMT-WARNING-FLAG          PIC X.
001300         88  FMT-NON-NUMERIC-WARNING        VALUE "Y".
001400     05  FILLER                    PIC X(10).
