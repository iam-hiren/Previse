000100*---------------------------------------------------------------
000200* INVBAT01.CBL
000300*---------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    INVBAT01.
000600 AUTHOR.        R C JENNER.
000700 INSTALLATION.  DATA PROCESSING.
000800 DATE-WRITTEN.  11/08/91.
000900 DATE-COMPILED.
001000 SECURITY.      NONE.
001100*---------------------------------------------------------------
001200* MAIN LINE DRIVER FOR THE INVOICE AGGREGATION BATCH JOB.
001300* TAKES THE RUN DATE ON THE COMMAND LINE, VALIDATES IT, THEN
001400* CALLS THE PROCESSOR AND THE WRITER IN TURN.  EACH STEP SETS
001500* RETURN-CODE AND STOPS THE RUN AS SOON AS A STEP FAILS -- WE
001600* DO NOT GO ON TO WRITE RESULTS IF THE PROCESSOR COULD NOT
001700* BUILD ANY.  THIS REPLACED THE OLD INTERACTIVE BILLING MENU
001800* THAT USED TO LIVE IN THIS PROGRAM -- THERE IS NO OPERATOR TO
001900* PROMPT ANY MORE, THE JOB RUNS UNATTENDED OUT OF THE SCHEDULER.
002000*---------------------------------------------------------------
002100* C H A N G E   L O G
002200*---------------------------------------------------------------
002300* 11/08/91  RCJ  ORIGINAL PROGRAM.  OPERATOR MENU FOR STATE
002400*                CODE AND VENDOR MAINTENANCE.
002500* 08/02/93  RCJ  ADDED THE PURCHASE ORDER MAINTENANCE PICK.
002600* 11/02/95  WDK  ADDED SCREEN CLEAR BEFORE RE-DISPLAYING THE
002700*                MENU AFTER AN INVALID PICK.
002800* 06/30/98  WDK  Y2K REVIEW.  NO DATE FIELDS ON THIS SCREEN,
002900*                NO CHANGE REQUIRED.
003000* 01/02/24  TLM  REWRITTEN FOR THE INVOICE AGGREGATION JOB.
003100*                REQ 24-0118.  MENU REPLACED BY A STRAIGHT
003200*                LINE CALL SEQUENCE -- VALIDATE DATE, PROCESS
003300*                THE INVOICE FILE, WRITE THE RESULTS.  ADDED
003400*                THE STATUS MESSAGE TABLE BELOW SO THE JOB LOG
003500*                SHOWS THE SAME WORDING THE PRIOR RUN OF THIS
003600*                JOB USED TO LOG.
003650* 03/14/24  TLM  RDP-ERROR-MESSAGE CAN NOW COME BACK LONGER THAN
003660*                80 CHARACTERS (INVDATE1 WAS WIDENED TO CARRY A
003670*                DAY COUNT ON THE OUT-OF-RANGE MESSAGE).  WIDENED
003680*                WS-RUN-MESSAGE-LINE TO MATCH.  REQ 24-0142.
003700*---------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 WORKING-STORAGE SECTION.
004700 COPY "WSRUNDTP.CBL".
004800 COPY "WSPROCPM.CBL".
004900 COPY "WSWRTPRM.CBL".
005000*---------------------------------------------------------------
005100* STATUS-CODE TO MESSAGE-TEXT TABLE FOR THE PROCESSOR'S RETURN
005200* STATUS.  BUILT THE SAME WAY THE OLD STATE-CODE TABLE WAS, AS
005300* A BLOCK OF FILLER LITERALS REDEFINED AS AN OCCURS TABLE, SO
005400* A NEW STATUS NEVER NEEDS A NEW PARAGRAPH, JUST A NEW ENTRY.
005500*---------------------------------------------------------------
005600 01  THE-STATUS-MESSAGES.
005700     05  FILLER PIC X(82) VALUE
005800         "20missing required columns                                                        ".
005900     05  FILLER PIC X(82) VALUE
006000         "30missing required amount column                                                  ".
006100     05  FILLER PIC X(82) VALUE
006200         "40all invoice dates were invalid                                                  ".
006300 01  STATUS-MESSAGE-TABLE REDEFINES THE-STATUS-MESSAGES.
006400     05  STATUS-MESSAGE-ENTRY OCCURS 3 TIMES.
006500         10  SME-STATUS-CODE      PIC 9(02).
006600         10  SME-MESSAGE-TEXT     PIC X(80).
006700 77  WS-STATUS-IX                 PIC 9(02) COMP.
006800 77  WS-STATUS-FOUND               PIC 9(02) COMP.
006900*---------------------------------------------------------------
007000* A LOCAL COPY OF THE RUN DATE TEXT OFF THE COMMAND LINE, MOVED
007100* STRAIGHT INTO THE VALIDATOR'S PARAMETER AREA.
007200*---------------------------------------------------------------
007400 01  WS-COMMAND-LINE-TEXT          PIC X(10).
007800 77  WS-SUBSCRIPT                  PIC 9(03) COMP.
007900 77  WS-LAST-NON-SPACE             PIC 9(03) COMP.
007950*---------------------------------------------------------------
007960* THE ERROR TEXT HANDED BACK BY INVDATE1 COMES PADDED TO 130
007970* CHARACTERS, SO IT IS KEPT AS A CHARACTER TABLE HERE AND THE
007980* TRAILING SPACES ARE TRIMMED OFF BY HAND BEFORE IT GOES TO THE
007990* JOB LOG -- THE SAME WAY THE LEADING SPACES GET TRIMMED OFF AN
007995* EDITED AMOUNT IN INVFMT01 AND INVWRT01.
007998*---------------------------------------------------------------
008000 01  WS-RUN-MESSAGE-LINE           PIC X(130).
008010 01  WS-RUN-MESSAGE-CHARS REDEFINES WS-RUN-MESSAGE-LINE.
008020     05  WS-RM-CHAR     OCCURS 130 TIMES
008030                       PIC X(01).
008040*---------------------------------------------------------------
008050* COUNTS FOR THE COMPLETION MESSAGE WRITTEN TO THE JOB LOG WHEN
008060* THE RUN FINISHES CLEAN -- ROWS PROCESSOR READ, GROUPS IT
008070* PRODUCED.  EDITED THROUGH A ZERO-SUPPRESSED PICTURE SO THE
008080* LOG LINE DOES NOT SHOW LEADING ZEROS.
008090*---------------------------------------------------------------
008100 01  WS-ROWS-EDIT                  PIC ZZZZZZ9.
008110 01  WS-ROWS-EDIT-TEXT REDEFINES WS-ROWS-EDIT
008120                              PIC X(07).
008130 01  WS-GROUPS-EDIT                PIC ZZZZZZ9.
008140 01  WS-SUMMARY-LINE               PIC X(80).
008150 PROCEDURE DIVISION.
008200 PROGRAM-BEGIN.
008300     PERFORM OPENING-PROCEDURE.
008400     PERFORM MAIN-PROCESS THRU MAIN-PROCESS-EXIT.
008500     PERFORM CLOSING-PROCEDURE.
008600 PROGRAM-EXIT.
008700     EXIT PROGRAM.
008800 PROGRAM-DONE.
008900     STOP RUN.
009000 OPENING-PROCEDURE.
009100     MOVE ZERO TO RETURN-CODE.
009200     MOVE SPACES TO WS-COMMAND-LINE-TEXT.
009300     ACCEPT WS-COMMAND-LINE-TEXT FROM COMMAND-LINE.
009400*---------------------------------------------------------------
009500* STEPS 1 AND 2 -- ACCEPT AND VALIDATE THE RUN DATE.
009600*---------------------------------------------------------------
009700 MAIN-PROCESS.
009800     MOVE SPACES TO RUN-DATE-PARM-AREA.
009900     MOVE WS-COMMAND-LINE-TEXT TO RDP-RUN-DATE.
010000     MOVE "N" TO RDP-VALID-FLAG.
010100     CALL "INVDATE1" USING RUN-DATE-PARM-AREA.
010200     IF RDP-DATE-IS-INVALID
010300         MOVE RDP-ERROR-MESSAGE TO WS-RUN-MESSAGE-LINE
010310         MOVE ZERO TO WS-LAST-NON-SPACE
010320         PERFORM LOCATE-LAST-MESSAGE-CHAR
010330             VARYING WS-SUBSCRIPT FROM 1 BY 1 UNTIL WS-SUBSCRIPT > 130
010400         DISPLAY WS-RUN-MESSAGE-LINE (1 : WS-LAST-NON-SPACE)
010500         MOVE 1 TO RETURN-CODE
010600         GO TO MAIN-PROCESS-EXIT.
010700*---------------------------------------------------------------
010800* STEPS 3 AND 4 -- ACQUIRE AND PROCESS THE INVOICE DETAIL
010900* FILE.  INVPROC1 OPENS THE FILE ITSELF AND REPORTS BACK A
011000* STATUS OF 10 IF IT COULD NOT BE OPENED OR WAS EMPTY, SO ONE
011100* CALL HERE COVERS BOTH STEPS.
011200*---------------------------------------------------------------
011300     MOVE SPACES TO PROC-PARM-AREA.
011400     MOVE ZERO TO PP-RETURN-STATUS.
011500     CALL "INVPROC1" USING PROC-PARM-AREA.
011600     IF NOT PP-STATUS-OK
011700         PERFORM DISPLAY-PROCESSOR-FAILURE THRU
011750             DISPLAY-PROCESSOR-FAILURE-EXIT
011800         MOVE 1 TO RETURN-CODE
011900         GO TO MAIN-PROCESS-EXIT.
012000*---------------------------------------------------------------
012100* STEP 5 -- WRITE THE AGGREGATED RESULTS.
012200*---------------------------------------------------------------
012300     MOVE SPACES TO WRT-PARM-AREA.
012400     MOVE ZERO TO WRT-RETURN-STATUS WRT-LINES-WRITTEN.
012500     CALL "INVWRT01" USING WRT-PARM-AREA.
012600     IF NOT WRT-STATUS-OK
012700         DISPLAY "RESULT WRITER FAILED."
012800         MOVE 1 TO RETURN-CODE
012900         GO TO MAIN-PROCESS-EXIT.
012950     MOVE PP-ROWS-PROCESSED TO WS-ROWS-EDIT.
012960     MOVE PP-GROUPS-PRODUCED TO WS-GROUPS-EDIT.
012970     MOVE SPACES TO WS-SUMMARY-LINE.
012980     STRING "INVOICE BATCH COMPLETE.  ROWS PROCESSED "
012985         DELIMITED BY SIZE
012990         WS-ROWS-EDIT-TEXT DELIMITED BY SIZE
012995         "  GROUPS PRODUCED " DELIMITED BY SIZE
012996         WS-GROUPS-EDIT DELIMITED BY SIZE
012997         INTO WS-SUMMARY-LINE.
012998     DISPLAY WS-SUMMARY-LINE.
013000     MOVE ZERO TO RETURN-CODE.
013100 MAIN-PROCESS-EXIT.
013200     EXIT.
013300*---------------------------------------------------------------
013400* A STATUS OF 10 (NO INPUT) HAS NO MESSAGE ON THE TABLE BECAUSE
013500* THE PROCESSOR NEVER GOT FAR ENOUGH TO SEE ANY COLUMN NAMES OR
013600* DATA -- WE JUST SAY SO DIRECTLY AND SKIP THE LOOKUP.
013700*---------------------------------------------------------------
013800 DISPLAY-PROCESSOR-FAILURE.
013900     IF PP-STATUS-NO-INPUT
014000         DISPLAY "NO INVOICE DATA WAS AVAILABLE FOR THIS RUN."
014100         GO TO DISPLAY-PROCESSOR-FAILURE-EXIT.
014200     MOVE ZERO TO WS-STATUS-FOUND.
014300     PERFORM LOOKUP-ONE-STATUS-MESSAGE
014400         VARYING WS-STATUS-IX FROM 1 BY 1 UNTIL WS-STATUS-IX > 3.
014500     IF WS-STATUS-FOUND > 0
014600         DISPLAY SME-MESSAGE-TEXT (WS-STATUS-FOUND)
014700     ELSE
014800         DISPLAY "PROCESSOR FAILED WITH AN UNRECOGNIZED STATUS.".
014900 DISPLAY-PROCESSOR-FAILURE-EXIT.
015000     EXIT.
015100 LOOKUP-ONE-STATUS-MESSAGE.
015200     IF WS-STATUS-FOUND = 0
015300         IF SME-STATUS-CODE (WS-STATUS-IX) = PP-RETURN-STATUS
015400             MOVE WS-STATUS-IX TO WS-STATUS-FOUND.
015450 LOCATE-LAST-MESSAGE-CHAR.
015460     IF WS-RM-CHAR (WS-SUBSCRIPT) NOT = SPACE
015470         MOVE WS-SUBSCRIPT TO WS-LAST-NON-SPACE.
015500 CLOSING-PROCEDURE.
015600     CONTINUE.
