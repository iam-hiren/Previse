000100*---------------------------------------------------------------
000200* INVWRT01.CBL
000300*---------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    INVWRT01.
000600 AUTHOR.        R C JENNER.
000700 INSTALLATION.  DATA PROCESSING.
000800 DATE-WRITTEN.  11/08/91.
000900 DATE-COMPILED.
001000 SECURITY.      NONE.
001100*---------------------------------------------------------------
001200* READS THE SORTED GROUP-TOTALS-FILE LEFT BEHIND BY INVPROC1
001300* AND WRITES ONE COMMA SEPARATED LINE PER GROUP TO THE RESULT
001400* FILE -- SUPPLIER, INVOICE MONTH, AND THE GROUP TOTAL ROUNDED
001500* TO TWO DECIMAL PLACES.  THE AMOUNT IS FORMATTED BY CALLING
001600* INVFMT01 RATHER THAN EDITING IT HERE SO THE SAME ROUNDING AND
001700* NON-NUMERIC HANDLING IS AVAILABLE TO ANY OTHER PROGRAM THAT
001800* NEEDS TO PRINT A DOLLAR AMOUNT THE SAME WAY.
001900*---------------------------------------------------------------
002000* C H A N G E   L O G
002100*---------------------------------------------------------------
002200* 11/08/91  RCJ  ORIGINAL PROGRAM, BUILT ON THE VENDOR-BY-NAME
002300*                READ LOOP.
002400* 02/18/94  RCJ  ADDED THE LINE COUNT TO THE PARAMETER AREA SO
002500*                INVBAT01 CAN LOG HOW MANY RECORDS WENT OUT.
002600* 06/30/98  WDK  Y2K REVIEW.  NO DATE FIELDS WRITTEN BY THIS
002700*                PROGRAM, NO CHANGE REQUIRED.
002800* 01/02/24  TLM  REWRITTEN FOR THE INVOICE AGGREGATION JOB.
002900*                REQ 24-0118.  DROPPED THE PRINTER PAGINATION,
003000*                OUTPUT IS NOW A PLAIN CSV LINE SEQUENTIAL FILE
003100*                FOR THE DOWNSTREAM FEED TO PICK UP.
003150* 03/14/24  TLM  WS-AMOUNT-EDITED WAS ONE DIGIT SHORT OF
003160*                GT-GROSS-AMOUNT, PIC -(09)9.99 AGAINST AN
003170*                S9(11)V99 TOTAL -- A FULL ELEVEN DIGIT TOTAL
003180*                WOULD HAVE LOST ITS LEADING DIGIT ON THE MOVE.
003190*                WIDENED TO -(10)9.99 TO MATCH, SAME AS INVFMT01
003195*                CARRIES ITS OWN AMOUNT FIELD.  REQ 24-0142.
003200*---------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT RESULT-FILE
004000         ASSIGN TO "RESULTS"
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200     COPY "SLGRPTOT.CBL".
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  RESULT-FILE
004600     LABEL RECORDS ARE STANDARD.
004700 01  RESULT-RECORD               PIC X(80).
004800     COPY "FDGRPTOT.CBL".
004900 WORKING-STORAGE SECTION.
005000*---------------------------------------------------------------
005100* THE GROSS AMOUNT OFF THE CURRENT GROUP, CONVERTED TO TEXT SO
005200* IT CAN BE HANDED TO INVFMT01 THE SAME WAY ANY OTHER CALLER
005300* WOULD HAND IT A DOLLAR FIGURE TO BE FORMATTED.
005400*---------------------------------------------------------------
005500 01  WS-AMOUNT-EDITED             PIC -(10)9.99.
005600 01  WS-AMOUNT-EDITED-TEXT REDEFINES WS-AMOUNT-EDITED
005700                              PIC X(14).
005750 01  WS-AMOUNT-EDITED-CHARS REDEFINES WS-AMOUNT-EDITED.
005760     05  WS-AMOUNT-EDITED-CHAR  OCCURS 14 TIMES
005770                              PIC X(01).
005800 77  WS-SUBSCRIPT                PIC 9(02) COMP.
005900 77  WS-FIRST-NON-SPACE           PIC 9(02) COMP.
005950 77  WS-LAST-NON-SPACE            PIC 9(02) COMP.
006000 77  WS-MOVE-LENGTH               PIC 9(02) COMP.
006010*---------------------------------------------------------------
006020* LOCAL COPY OF THE FORMATTED TEXT HANDED BACK BY INVFMT01, KEPT
006030* AS A CHARACTER TABLE SO THE TRAILING SPACES CAN BE TRIMMED OFF
006040* BY HAND THE SAME WAY THE LEADING SPACES ARE TRIMMED ABOVE.
006041*---------------------------------------------------------------
006042 01  WS-FMT-TEXT-LOCAL            PIC X(17).
006043 01  WS-FMT-TEXT-CHARS REDEFINES WS-FMT-TEXT-LOCAL.
006044     05  WS-FMT-TEXT-CHAR       OCCURS 17 TIMES
006045                              PIC X(01).
006050 COPY "WSFMTPRM.CBL".
006100*---------------------------------------------------------------
006200* ONE OUTPUT LINE, BUILT BY STRING FROM THE THREE OUTPUT FIELDS
006300* AND THEN WRITTEN -- SUPPLIER, MONTH, AMOUNT, COMMA SEPARATED,
006400* NO PADDING.
006500*---------------------------------------------------------------
006600 01  WS-OUTPUT-LINE               PIC X(80).
006700 77  WS-EOF-FLAG                  PIC X(01).
006800     88  WS-AT-END                      VALUE "Y".
006900     88  WS-NOT-AT-END                  VALUE "N".
007000 77  WS-LINES-WRITTEN             PIC 9(07) COMP.
007100 LINKAGE SECTION.
007200 COPY "WSWRTPRM.CBL".
007300 PROCEDURE DIVISION USING WRT-PARM-AREA.
007400 PROGRAM-BEGIN.
007500     PERFORM OPENING-PROCEDURE.
007600     PERFORM MAIN-PROCESS.
007700     PERFORM CLOSING-PROCEDURE.
007800 PROGRAM-EXIT.
007900     EXIT PROGRAM.
008000 PROGRAM-DONE.
008100     STOP RUN.
008200 OPENING-PROCEDURE.
008300     MOVE ZERO TO WRT-RETURN-STATUS WRT-LINES-WRITTEN.
008400     MOVE ZERO TO WS-LINES-WRITTEN.
008500     MOVE "N" TO WS-EOF-FLAG.
008600     OPEN INPUT GROUP-TOTALS-FILE.
008700     OPEN OUTPUT RESULT-FILE.
008800 MAIN-PROCESS.
008900     PERFORM READ-ONE-GROUP-TOTAL.
009000     PERFORM WRITE-ONE-RESULT-LINE UNTIL WS-AT-END.
009100     MOVE WS-LINES-WRITTEN TO WRT-LINES-WRITTEN.
009200 READ-ONE-GROUP-TOTAL.
009300     READ GROUP-TOTALS-FILE
009400         AT END MOVE "Y" TO WS-EOF-FLAG.
009500*---------------------------------------------------------------
009600* FORMATS THE GROUP AMOUNT THROUGH THE EDITED PICTURE, STRINGS
009700* THE THREE FIELDS TOGETHER, AND WRITES THE LINE.  THE FLOATING
009800* MINUS SIGN PICTURE ALREADY GIVES US TWO FORCED DECIMAL DIGITS
009900* AND NO SIGN AT ALL WHEN THE AMOUNT IS NOT NEGATIVE, SO THE
010000* LEADING SPACES JUST HAVE TO BE TRIMMED OFF BY HAND.
010100*---------------------------------------------------------------
010200 WRITE-ONE-RESULT-LINE.
010300     MOVE GT-GROSS-AMOUNT TO WS-AMOUNT-EDITED.
010400     MOVE ZERO TO WS-FIRST-NON-SPACE.
010500     PERFORM LOCATE-FIRST-AMOUNT-CHAR
010600         VARYING WS-SUBSCRIPT FROM 1 BY 1 UNTIL WS-SUBSCRIPT > 14.
010700     COMPUTE WS-MOVE-LENGTH = 15 - WS-FIRST-NON-SPACE.
010800     MOVE SPACES TO FMT-AMOUNT-TEXT-IN.
010900     MOVE SPACES TO FMT-FORMATTED-TEXT-OUT.
011000     MOVE "N" TO FMT-WARNING-FLAG.
011100     MOVE WS-AMOUNT-EDITED-TEXT (WS-FIRST-NON-SPACE : WS-MOVE-LENGTH)
011200         TO FMT-AMOUNT-TEXT-IN.
011300     CALL "INVFMT01" USING FMT-PARM-AREA.
011310     MOVE FMT-FORMATTED-TEXT-OUT TO WS-FMT-TEXT-LOCAL.
011320     MOVE ZERO TO WS-LAST-NON-SPACE.
011330     PERFORM LOCATE-LAST-FMT-CHAR
011340         VARYING WS-SUBSCRIPT FROM 1 BY 1 UNTIL WS-SUBSCRIPT > 17.
011400     MOVE SPACES TO WS-OUTPUT-LINE.
011500     STRING GT-SUPPLIER-ID DELIMITED BY SPACE
011600         "," DELIMITED BY SIZE
011700         GT-INVOICE-MONTH DELIMITED BY SIZE
011800         "," DELIMITED BY SIZE
011900         WS-FMT-TEXT-LOCAL (1 : WS-LAST-NON-SPACE) DELIMITED BY SIZE
012000         INTO WS-OUTPUT-LINE.
012100     WRITE RESULT-RECORD FROM WS-OUTPUT-LINE.
012200     ADD 1 TO WS-LINES-WRITTEN.
012300     PERFORM READ-ONE-GROUP-TOTAL.
012400 LOCATE-FIRST-AMOUNT-CHAR.
012500     IF WS-FIRST-NON-SPACE = 0
012600         IF WS-AMOUNT-EDITED-CHAR (WS-SUBSCRIPT) NOT = SPACE
012700             MOVE WS-SUBSCRIPT TO WS-FIRST-NON-SPACE.
012750 LOCATE-LAST-FMT-CHAR.
012760     IF WS-FMT-TEXT-CHAR (WS-SUBSCRIPT) NOT = SPACE
012770         MOVE WS-SUBSCRIPT TO WS-LAST-NON-SPACE.
012800 CLOSING-PROCEDURE.
012900     MOVE 00 TO WRT-RETURN-STATUS.
013000     CLOSE GROUP-TOTALS-FILE.
013100     CLOSE RESULT-FILE.
