000100*---------------------------------------------------------------
000200* INVPROC1.CBL
000300*---------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    INVPROC1.
000600 AUTHOR.        R C JENNER.
000700 INSTALLATION.  DATA PROCESSING.
000800 DATE-WRITTEN.  11/08/91.
000900 DATE-COMPILED.
001000 SECURITY.      NONE.
001100*---------------------------------------------------------------
001200* READS THE DAILY INVOICE DETAIL FILE, A COMMA SEPARATED TEXT
001300* FILE WITH A HEADER LINE NAMING THE COLUMNS, VALIDATES THAT THE
001400* SUPPLIER AND DATE COLUMNS ARE PRESENT, FIGURES OUT WHICH
001500* COLUMN HOLDS THE GROSS AMOUNT, THEN READS EVERY DATA LINE,
001600* DROPS ANY LINE WHOSE INVOICE DATE WILL NOT PARSE, AND ROLLS
001700* THE REMAINING LINES UP INTO ONE TOTAL PER SUPPLIER AND INVOICE
001800* MONTH.  THE TOTALS ARE SORTED AND HANDED BACK TO INVBAT01 ON
001900* THE GROUP-TOTALS-FILE FOR INVWRT01 TO PRINT -- BORROWED THE
002000* SORT STEP STRAIGHT OUT OF THE OLD SALES REPORT PROGRAM.
002100*---------------------------------------------------------------
002200* C H A N G E   L O G
002300*---------------------------------------------------------------
002400* 11/08/91  RCJ  ORIGINAL PROGRAM, MODELLED ON THE DIVISION /
002500*                DEPARTMENT / CATEGORY BREAK IN THE SALES
002600*                REPORT SORT STEP.
002700* 05/14/93  RCJ  RAISED THE STORE TABLE FROM 200 TO 500 ENTRIES,
002800*                RAN OUT OF ROOM ON THE SPRING INVENTORY RUN.
002900* 11/02/95  WDK  ADDED THE MISSING-COLUMN CHECK AHEAD OF THE
003000*                MAIN READ LOOP -- A BAD EXTRACT FILE USED TO
003100*                JUST ABEND ON THE FIRST READ.
003200* 06/30/98  WDK  Y2K REVIEW.  DATE FIELDS ARE ALREADY CARRIED AS
003300*                FULL 4 DIGIT CENTURY-YEAR, NO CHANGE REQUIRED.
003400* 02/11/99  WDK  Y2K SIGNOFF.  RAN THE SPRING AND FALL TEST
003500*                EXTRACTS THROUGH CENTURY ROLLOVER, NO PROBLEMS.
003600* 01/02/24  TLM  REWRITTEN FOR THE INVOICE AGGREGATION JOB.
003700*                REQ 24-0118.  TABLE IS NOW KEYED BY SUPPLIER
003800*                AND INVOICE MONTH INSTEAD OF STORE, DIVISION,
003900*                DEPARTMENT AND CATEGORY, AND THE AMOUNT COLUMN
004000*                IS LOCATED BY NAME OFF THE HEADER LINE SINCE
004100*                THE EXTRACT CARRIES GROSS_AMOUNT OR AMOUNT
004200*                DEPENDING ON WHICH FEED SENT IT.
004300*---------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS DIGITS-ONLY IS "0" THRU "9".
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT INVOICE-FILE
005200         ASSIGN TO "INVOICE"
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-INVOICE-FILE-STATUS.
005500     SELECT UNSORTED-TOTALS-FILE
005600         ASSIGN TO "UNSRTTOT"
005700         ORGANIZATION IS SEQUENTIAL.
005800     SELECT SORT-FILE
005900         ASSIGN TO "SORTWK01".
006000     SELECT AUDIT-LOG-FILE
006100         ASSIGN TO "AUDITLOG"
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300     COPY "SLGRPTOT.CBL".
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  INVOICE-FILE
006700     LABEL RECORDS ARE STANDARD.
006800 01  INVOICE-RECORD-LINE         PIC X(200).
006900 FD  UNSORTED-TOTALS-FILE
007000     LABEL RECORDS ARE STANDARD.
007100 01  UNSORTED-TOTALS-RECORD.
007200     05  UTR-SUPPLIER-ID         PIC X(10).
007300     05  UTR-INVOICE-MONTH       PIC X(07).
007400     05  UTR-GROSS-AMOUNT        PIC S9(11)V99.
007500     05  FILLER                  PIC X(10).
007600 SD  SORT-FILE.
007700 01  SORT-RECORD.
007800     05  SRT-SUPPLIER-ID         PIC X(10).
007900     05  SRT-INVOICE-MONTH       PIC X(07).
008000     05  SRT-GROSS-AMOUNT        PIC S9(11)V99.
008100     05  FILLER                  PIC X(10).
008200 FD  AUDIT-LOG-FILE
008300     LABEL RECORDS ARE STANDARD.
008400 01  AUDIT-RECORD                PIC X(132).
008500     COPY "FDGRPTOT.CBL".
008600 WORKING-STORAGE SECTION.
008700*---------------------------------------------------------------
008800* ONE LINE OF TEXT OFF THE INVOICE FILE, AND THE COLUMN
008900* NAME / FIELD TABLES IT GETS SPLIT INTO -- THE SAME TWENTY
009000* COLUMN TABLE IS REUSED FOR THE HEADER LINE AND FOR EVERY
009100* DATA LINE AFTER IT.
009200*---------------------------------------------------------------
009300 01  WS-LINE-TEXT                PIC X(200).
009400 01  WS-COLUMN-NAMES.
009500     05  WS-COL-NAME             PIC X(20) OCCURS 20 TIMES.
009600 01  WS-ROW-FIELDS.
009700     05  WS-ROW-FIELD            PIC X(20) OCCURS 20 TIMES.
009800 01  WS-INVOICE-FILE-STATUS      PIC X(02).
009900 77  WS-COLUMN-COUNT             PIC 9(02) COMP.
010000 77  WS-FIELD-COUNT              PIC 9(02) COMP.
010100 77  WS-COL-IX                   PIC 9(02) COMP.
010200 77  WS-SUPPLIER-COL             PIC 9(02) COMP.
010300 77  WS-DATE-COL                 PIC 9(02) COMP.
010400 77  WS-GROSS-AMOUNT-COL         PIC 9(02) COMP.
010500 77  WS-AMOUNT-COL-FALLBACK      PIC 9(02) COMP.
010600 77  WS-AMOUNT-COL               PIC 9(02) COMP.
010700 77  WS-EOF-FLAG                 PIC X(01).
010800     88  WS-AT-END                     VALUE "Y".
010900     88  WS-NOT-AT-END                 VALUE "N".
011000 77  WS-ROWS-READ                PIC 9(07) COMP.
011100 77  WS-ROWS-VALID               PIC 9(07) COMP.
011200 77  WS-ROWS-REJECTED            PIC 9(07) COMP.
011300 01  WS-CURRENT-SUPPLIER         PIC X(10).
011400 01  WS-CURRENT-MONTH            PIC X(07).
011500*---------------------------------------------------------------
011600* THE RUNNING GROUP TOTALS TABLE, KEPT IN SUPPLIER/MONTH ORDER
011700* OF FIRST APPEARANCE, NOT YET SORTED.  EACH ROW LOOKS UP ITS
011800* KEY HERE BEFORE BEING ADDED IN.
011900*---------------------------------------------------------------
012000 01  WS-TOTALS-TABLE.
012100     05  WS-TOTAL-ENTRY OCCURS 2000 TIMES.
012200         10  WT-SUPPLIER-ID      PIC X(10).
012300         10  WT-INVOICE-MONTH    PIC X(07).
012400         10  WT-GROSS-AMOUNT     PIC S9(11)V99.
012500 77  WS-TOTAL-COUNT              PIC 9(04) COMP.
012600 77  WS-TOT-IX                   PIC 9(04) COMP.
012700 77  WS-FOUND-INDEX              PIC 9(04) COMP.
012800*---------------------------------------------------------------
012900* THE INVOICE DATE OFF THE CURRENT ROW, BROKEN OUT THE SAME WAY
013000* THE RUN DATE IS BROKEN OUT IN INVDATE1 -- KEPT SEPARATE FROM
013100* THAT PROGRAM SO THE PER-ROW CHECK DOES NOT PAY FOR A CALL.
013200*---------------------------------------------------------------
013300 01  WS-ROW-DATE-TEXT.
013400     05  WS-IVD-YEAR             PIC X(04).
013500     05  WS-IVD-DASH-1           PIC X(01).
013600     05  WS-IVD-MONTH            PIC X(02).
013700     05  WS-IVD-DASH-2           PIC X(01).
013800     05  WS-IVD-DAY              PIC X(02).
013900     05  FILLER                  PIC X(10).
014000 01  WS-ROW-DATE-CHARS REDEFINES WS-ROW-DATE-TEXT.
014100     05  WS-IVD-CHAR             PIC X(01) OCCURS 10 TIMES.
014200 01  WS-ROW-DATE-NUMERIC.
014300     05  WS-IVN-CCYY             PIC 9(04).
014400     05  WS-IVN-MM               PIC 9(02).
014500     05  WS-IVN-DD               PIC 9(02).
014600     05  FILLER                  PIC X(10).
014700 77  WS-ROW-LEAP-QUOT            PIC S9(07) COMP.
014800 77  WS-ROW-LEAP-REM             PIC S9(07) COMP.
014900 77  WS-ROW-IS-LEAP-FLAG         PIC X(01).
015000     88  WS-ROW-YEAR-IS-LEAP           VALUE "Y".
015100     88  WS-ROW-YEAR-NOT-LEAP          VALUE "N".
015200 77  WS-ROW-DAYS-THIS-MONTH      PIC 9(02) COMP.
015300 77  WS-ROW-DATE-FLAG            PIC X(01).
015400     88  WS-ROW-DATE-IS-REAL           VALUE "Y".
015500     88  WS-ROW-DATE-IS-NOT-REAL       VALUE "N".
015600*---------------------------------------------------------------
015700* DAYS IN EACH MONTH, NON-LEAP YEAR, FEBRUARY CORRECTED WHEN
015800* WS-ROW-YEAR-IS-LEAP IS SET -- SAME TABLE AS INVDATE1 CARRIES,
015900* KEPT LOCAL SO THIS PROGRAM DOES NOT NEED A CALL PER ROW.
016000*---------------------------------------------------------------
016100 01  THE-MONTH-LENGTHS.
016200     05  FILLER  PIC 9(02) VALUE 31.
016300     05  FILLER  PIC 9(02) VALUE 28.
016400     05  FILLER  PIC 9(02) VALUE 31.
016500     05  FILLER  PIC 9(02) VALUE 30.
016600     05  FILLER  PIC 9(02) VALUE 31.
016700     05  FILLER  PIC 9(02) VALUE 30.
016800     05  FILLER  PIC 9(02) VALUE 31.
016900     05  FILLER  PIC 9(02) VALUE 31.
017000     05  FILLER  PIC 9(02) VALUE 30.
017100     05  FILLER  PIC 9(02) VALUE 31.
017200     05  FILLER  PIC 9(02) VALUE 30.
017300     05  FILLER  PIC 9(02) VALUE 31.
017400 01  MONTH-LENGTHS-TABLE REDEFINES THE-MONTH-LENGTHS.
017500     05  MLT-DAYS-IN-MONTH      PIC 9(02) OCCURS 12 TIMES.
017600*---------------------------------------------------------------
017700* THE GROSS AMOUNT TEXT OFF THE CURRENT ROW, SPLIT ON THE POINT
017800* THE SAME WAY INVFMT01 SPLITS A TOTAL, BUT WITHOUT THE FULL
017900* VALIDITY SCAN -- THE BATCH TREATS THIS COLUMN AS NUMERIC.
018000*---------------------------------------------------------------
018100 01  WS-AMOUNT-FIELD-TEXT        PIC X(20).
018200 01  WS-AMOUNT-FIELD-CHARS REDEFINES WS-AMOUNT-FIELD-TEXT.
018300     05  WS-AMOUNT-FIELD-CHAR    PIC X(01) OCCURS 20 TIMES.
018400 01  WS-AMOUNT-DIGITS-TEXT       PIC X(19).
018500 01  WS-AMOUNT-WHOLE             PIC X(14) JUSTIFIED RIGHT.
018600 01  WS-AMOUNT-FRACTION          PIC X(06).
018700 77  WS-AMOUNT-WHOLE-NUM         PIC 9(14).
018800 77  WS-AMOUNT-FRAC-NUM          PIC 9(02).
018900 77  WS-AMOUNT-SIGN-FLAG         PIC X(01).
019000     88  WS-AMOUNT-IS-NEGATIVE         VALUE "Y".
019100 01  WS-ROW-GROSS-AMOUNT         PIC S9(11)V99.
019200*---------------------------------------------------------------
019300* ONE LINE OF THE AUDIT LOG, BUILT UP BY STRING AND THEN
019400* WRITTEN -- THE SAME WRITE-FROM-A-WORK-AREA PATTERN THE OLD
019500* SALES REPORT USED FOR ITS TITLE AND TOTAL LINES.
019600*---------------------------------------------------------------
019700 01  WS-AUDIT-LINE               PIC X(132).
019800 77  WS-EDIT-COUNT               PIC ZZZZZZ9.
019900 LINKAGE SECTION.
020000 COPY "WSPROCPM.CBL".
020100 PROCEDURE DIVISION USING PROC-PARM-AREA.
020200 PROGRAM-BEGIN.
020300     PERFORM OPENING-PROCEDURE.
020400     PERFORM MAIN-PROCESS THRU MAIN-PROCESS-EXIT.
020500     PERFORM CLOSING-PROCEDURE.
020600 PROGRAM-EXIT.
020700     EXIT PROGRAM.
020800 PROGRAM-DONE.
020900     STOP RUN.
021000 OPENING-PROCEDURE.
021100     MOVE ZERO TO PP-RETURN-STATUS.
021200     MOVE ZERO TO PP-ROWS-PROCESSED PP-GROUPS-PRODUCED
021300         PP-REJECTED-COUNT.
021400     MOVE ZERO TO WS-TOTAL-COUNT WS-ROWS-READ WS-ROWS-VALID
021500         WS-ROWS-REJECTED.
021600     MOVE ZERO TO WS-SUPPLIER-COL WS-DATE-COL WS-GROSS-AMOUNT-COL
021700         WS-AMOUNT-COL-FALLBACK WS-AMOUNT-COL.
021800     MOVE "N" TO WS-EOF-FLAG.
021900     OPEN INPUT INVOICE-FILE.
022000     OPEN OUTPUT AUDIT-LOG-FILE.
022100 MAIN-PROCESS.
022200     PERFORM READ-AND-RESOLVE-HEADER THRU READ-AND-RESOLVE-HEADER-EXIT.
022300     IF NOT PP-STATUS-OK
022400         GO TO MAIN-PROCESS-EXIT.
022500     PERFORM PROCESS-ALL-ROWS.
022600     IF WS-ROWS-VALID = 0
022700         MOVE 40 TO PP-RETURN-STATUS
022800         GO TO MAIN-PROCESS-EXIT.
022900     PERFORM WRITE-UNSORTED-TOTALS.
023000     PERFORM SORT-THE-TOTALS.
023100     MOVE WS-ROWS-READ TO PP-ROWS-PROCESSED.
023200     MOVE WS-TOTAL-COUNT TO PP-GROUPS-PRODUCED.
023300     MOVE WS-ROWS-REJECTED TO PP-REJECTED-COUNT.
023400 MAIN-PROCESS-EXIT.
023500     EXIT.
023600*---------------------------------------------------------------
023700* OPENS ON THE INVOICE FILE ARE CHECKED HERE, NOT IN THE OPENING
023800* PROCEDURE, SO A MISSING OR EMPTY FILE CAN BE REPORTED BACK TO
023900* INVBAT01 ALONG WITH EVERYTHING ELSE THIS PROGRAM REPORTS.
024000*---------------------------------------------------------------
024100 READ-AND-RESOLVE-HEADER.
024200     IF WS-INVOICE-FILE-STATUS NOT = "00"
024300         MOVE 10 TO PP-RETURN-STATUS
024400         GO TO READ-AND-RESOLVE-HEADER-EXIT.
024500     READ INVOICE-FILE INTO WS-LINE-TEXT
024600         AT END MOVE 10 TO PP-RETURN-STATUS.
024700     IF NOT PP-STATUS-OK
024800         GO TO READ-AND-RESOLVE-HEADER-EXIT.
024900     MOVE SPACES TO WS-COLUMN-NAMES.
025000     UNSTRING WS-LINE-TEXT DELIMITED BY ","
025100         INTO WS-COL-NAME (1) WS-COL-NAME (2) WS-COL-NAME (3)
025200              WS-COL-NAME (4) WS-COL-NAME (5) WS-COL-NAME (6)
025300              WS-COL-NAME (7) WS-COL-NAME (8) WS-COL-NAME (9)
025400              WS-COL-NAME (10) WS-COL-NAME (11) WS-COL-NAME (12)
025500              WS-COL-NAME (13) WS-COL-NAME (14) WS-COL-NAME (15)
025600              WS-COL-NAME (16) WS-COL-NAME (17) WS-COL-NAME (18)
025700              WS-COL-NAME (19) WS-COL-NAME (20)
025800         TALLYING IN WS-COLUMN-COUNT.
025900     PERFORM RESOLVE-ONE-COLUMN
026000         VARYING WS-COL-IX FROM 1 BY 1 UNTIL WS-COL-IX > WS-COLUMN-COUNT.
026100     IF WS-GROSS-AMOUNT-COL > 0
026200         MOVE WS-GROSS-AMOUNT-COL TO WS-AMOUNT-COL
026300     ELSE
026400         MOVE WS-AMOUNT-COL-FALLBACK TO WS-AMOUNT-COL.
026500     IF WS-SUPPLIER-COL = 0
026600         MOVE 20 TO PP-RETURN-STATUS
026700         GO TO READ-AND-RESOLVE-HEADER-EXIT.
026800     IF WS-DATE-COL = 0
026900         MOVE 20 TO PP-RETURN-STATUS
027000         GO TO READ-AND-RESOLVE-HEADER-EXIT.
027100     IF WS-AMOUNT-COL = 0
027200         MOVE 30 TO PP-RETURN-STATUS.
027300 READ-AND-RESOLVE-HEADER-EXIT.
027400     EXIT.
027500*---------------------------------------------------------------
027600* MATCHES ONE HEADER NAME AGAINST THE FOUR NAMES THIS PROGRAM
027700* CARES ABOUT.  GROSS_AMOUNT AND AMOUNT ARE BOTH REMEMBERED --
027800* GROSS_AMOUNT WINS IF BOTH TURN UP, DECIDED AFTER THE LOOP.
027900*---------------------------------------------------------------
028000 RESOLVE-ONE-COLUMN.
028100     IF WS-COL-NAME (WS-COL-IX) = "supplier_id"
028200         MOVE WS-COL-IX TO WS-SUPPLIER-COL
028300     ELSE
028400         IF WS-COL-NAME (WS-COL-IX) = "invoice_date"
028500             MOVE WS-COL-IX TO WS-DATE-COL
028600         ELSE
028700             IF WS-COL-NAME (WS-COL-IX) = "gross_amount"
028800                 MOVE WS-COL-IX TO WS-GROSS-AMOUNT-COL
028900             ELSE
029000                 IF WS-COL-NAME (WS-COL-IX) = "amount"
029100                     MOVE WS-COL-IX TO WS-AMOUNT-COL-FALLBACK.
029200*---------------------------------------------------------------
029300* THE MAIN READ LOOP.  EVERY DATA LINE IS SPLIT, THE DATE IS
029400* CHECKED, AND A GOOD LINE IS ROLLED INTO THE TOTALS TABLE.
029500*---------------------------------------------------------------
029600 PROCESS-ALL-ROWS.
029700     PERFORM READ-ONE-INVOICE-ROW.
029800     PERFORM PROCESS-ONE-ROW UNTIL WS-AT-END.
029900 READ-ONE-INVOICE-ROW.
030000     READ INVOICE-FILE INTO WS-LINE-TEXT
030100         AT END MOVE "Y" TO WS-EOF-FLAG.
030200 PROCESS-ONE-ROW.
030300     ADD 1 TO WS-ROWS-READ.
030400     MOVE SPACES TO WS-ROW-FIELDS.
030500     UNSTRING WS-LINE-TEXT DELIMITED BY ","
030600         INTO WS-ROW-FIELD (1) WS-ROW-FIELD (2) WS-ROW-FIELD (3)
030700              WS-ROW-FIELD (4) WS-ROW-FIELD (5) WS-ROW-FIELD (6)
030800              WS-ROW-FIELD (7) WS-ROW-FIELD (8) WS-ROW-FIELD (9)
030900              WS-ROW-FIELD (10) WS-ROW-FIELD (11) WS-ROW-FIELD (12)
031000              WS-ROW-FIELD (13) WS-ROW-FIELD (14) WS-ROW-FIELD (15)
031100              WS-ROW-FIELD (16) WS-ROW-FIELD (17) WS-ROW-FIELD (18)
031200              WS-ROW-FIELD (19) WS-ROW-FIELD (20)
031300         TALLYING IN WS-FIELD-COUNT.
031400     MOVE WS-ROW-FIELD (WS-SUPPLIER-COL) TO WS-CURRENT-SUPPLIER.
031500     MOVE WS-ROW-FIELD (WS-DATE-COL) TO WS-ROW-DATE-TEXT.
031600     PERFORM CHECK-ROW-DATE THRU CHECK-ROW-DATE-EXIT.
031700     IF WS-ROW-DATE-IS-NOT-REAL
031800         ADD 1 TO WS-ROWS-REJECTED
031900     ELSE
032000         ADD 1 TO WS-ROWS-VALID
032100         MOVE WS-ROW-DATE-TEXT (1:7) TO WS-CURRENT-MONTH
032200         PERFORM PARSE-GROSS-AMOUNT
032300         PERFORM FIND-OR-ADD-TOTAL
032400         ADD WS-ROW-GROSS-AMOUNT TO WT-GROSS-AMOUNT (WS-FOUND-INDEX).
032500     PERFORM READ-ONE-INVOICE-ROW.
032600*---------------------------------------------------------------
032700* SAME FORMAT CHECK AND LEAP YEAR TEST INVDATE1 RUNS ON THE RUN
032800* DATE, APPLIED HERE TO THE CURRENT ROW'S INVOICE DATE.
032900*---------------------------------------------------------------
033000 CHECK-ROW-DATE.
033100     MOVE "Y" TO WS-ROW-DATE-FLAG.
033200     IF WS-IVD-DASH-1 NOT = "-"
033300         MOVE "N" TO WS-ROW-DATE-FLAG
033400     ELSE
033500         IF WS-IVD-DASH-2 NOT = "-"
033600             MOVE "N" TO WS-ROW-DATE-FLAG.
033700     IF WS-ROW-DATE-IS-NOT-REAL
033800         GO TO CHECK-ROW-DATE-EXIT.
033900     PERFORM CHECK-ONE-ROW-DATE-CHAR
034000         VARYING WS-COL-IX FROM 1 BY 1 UNTIL WS-COL-IX > 10.
034100     IF WS-ROW-DATE-IS-NOT-REAL
034200         GO TO CHECK-ROW-DATE-EXIT.
034300     MOVE WS-IVD-YEAR  TO WS-IVN-CCYY.
034400     MOVE WS-IVD-MONTH TO WS-IVN-MM.
034500     MOVE WS-IVD-DAY   TO WS-IVN-DD.
034600     IF WS-IVN-MM < 1
034700         MOVE "N" TO WS-ROW-DATE-FLAG
034800         GO TO CHECK-ROW-DATE-EXIT
034900     ELSE
035000         IF WS-IVN-MM > 12
035100             MOVE "N" TO WS-ROW-DATE-FLAG
035200             GO TO CHECK-ROW-DATE-EXIT.
035300     PERFORM DETERMINE-ROW-LEAP-YEAR THRU DETERMINE-ROW-LEAP-YEAR-EXIT.
035400     MOVE MLT-DAYS-IN-MONTH (WS-IVN-MM) TO WS-ROW-DAYS-THIS-MONTH.
035500     IF WS-IVN-MM = 2
035600         IF WS-ROW-YEAR-IS-LEAP
035700             ADD 1 TO WS-ROW-DAYS-THIS-MONTH.
035800     IF WS-IVN-DD < 1
035900         MOVE "N" TO WS-ROW-DATE-FLAG
036000     ELSE
036100         IF WS-IVN-DD > WS-ROW-DAYS-THIS-MONTH
036200             MOVE "N" TO WS-ROW-DATE-FLAG.
036300 CHECK-ROW-DATE-EXIT.
036400     EXIT.
036500 CHECK-ONE-ROW-DATE-CHAR.
036600     IF WS-COL-IX = 5
036700         NEXT SENTENCE
036800     ELSE
036900         IF WS-COL-IX = 8
037000             NEXT SENTENCE
037100         ELSE
037200             IF WS-IVD-CHAR (WS-COL-IX) NOT NUMERIC
037300                 MOVE "N" TO WS-ROW-DATE-FLAG.
037400 DETERMINE-ROW-LEAP-YEAR.
037500     MOVE "N" TO WS-ROW-IS-LEAP-FLAG.
037600     DIVIDE WS-IVN-CCYY BY 400 GIVING WS-ROW-LEAP-QUOT
037700         REMAINDER WS-ROW-LEAP-REM.
037800     IF WS-ROW-LEAP-REM = 0
037900         MOVE "Y" TO WS-ROW-IS-LEAP-FLAG
038000         GO TO DETERMINE-ROW-LEAP-YEAR-EXIT.
038100     DIVIDE WS-IVN-CCYY BY 100 GIVING WS-ROW-LEAP-QUOT
038200         REMAINDER WS-ROW-LEAP-REM.
038300     IF WS-ROW-LEAP-REM = 0
038400         GO TO DETERMINE-ROW-LEAP-YEAR-EXIT.
038500     DIVIDE WS-IVN-CCYY BY 4 GIVING WS-ROW-LEAP-QUOT
038600         REMAINDER WS-ROW-LEAP-REM.
038700     IF WS-ROW-LEAP-REM = 0
038800         MOVE "Y" TO WS-ROW-IS-LEAP-FLAG.
038900 DETERMINE-ROW-LEAP-YEAR-EXIT.
039000     EXIT.
039100*---------------------------------------------------------------
039200* SPLITS THE GROSS AMOUNT TEXT ON THE POINT AND BUILDS THE
039300* SIGNED AMOUNT.  THE BATCH TREATS THIS COLUMN AS NUMERIC, SO
039400* THERE IS NO NON-NUMERIC FALLBACK HERE -- THAT CASE BELONGS TO
039500* THE INVFMT01 UTILITY, NOT TO THIS PROGRAM.
039600*---------------------------------------------------------------
039700 PARSE-GROSS-AMOUNT.
039800     MOVE WS-ROW-FIELD (WS-AMOUNT-COL) TO WS-AMOUNT-FIELD-TEXT.
039900     MOVE "N" TO WS-AMOUNT-SIGN-FLAG.
040000     IF WS-AMOUNT-FIELD-CHAR (1) = "-"
040100         MOVE "Y" TO WS-AMOUNT-SIGN-FLAG
040200         MOVE WS-AMOUNT-FIELD-TEXT (2:19) TO WS-AMOUNT-DIGITS-TEXT
040300     ELSE
040400         MOVE WS-AMOUNT-FIELD-TEXT TO WS-AMOUNT-DIGITS-TEXT.
040500     MOVE SPACES TO WS-AMOUNT-WHOLE WS-AMOUNT-FRACTION.
040600     UNSTRING WS-AMOUNT-DIGITS-TEXT DELIMITED BY "."
040700         INTO WS-AMOUNT-WHOLE WS-AMOUNT-FRACTION.
040800     INSPECT WS-AMOUNT-WHOLE REPLACING LEADING SPACE BY ZERO.
040900     INSPECT WS-AMOUNT-FRACTION REPLACING ALL SPACE BY ZERO.
041000     MOVE WS-AMOUNT-WHOLE TO WS-AMOUNT-WHOLE-NUM.
041100     MOVE WS-AMOUNT-FRACTION (1:2) TO WS-AMOUNT-FRAC-NUM.
041200     COMPUTE WS-ROW-GROSS-AMOUNT =
041300         WS-AMOUNT-WHOLE-NUM + (WS-AMOUNT-FRAC-NUM / 100).
041400     IF WS-AMOUNT-IS-NEGATIVE
041500         COMPUTE WS-ROW-GROSS-AMOUNT = WS-ROW-GROSS-AMOUNT * -1.
041600*---------------------------------------------------------------
041700* LOOKS UP THE CURRENT SUPPLIER / MONTH IN THE TOTALS TABLE,
041800* ADDING A NEW ZERO-BALANCE ENTRY IF IT HAS NOT BEEN SEEN YET.
041900*---------------------------------------------------------------
042000 FIND-OR-ADD-TOTAL.
042100     MOVE ZERO TO WS-FOUND-INDEX.
042200     PERFORM SEARCH-ONE-TOTAL-ENTRY
042300         VARYING WS-TOT-IX FROM 1 BY 1 UNTIL WS-TOT-IX > WS-TOTAL-COUNT.
042400     IF WS-FOUND-INDEX = 0
042500         ADD 1 TO WS-TOTAL-COUNT
042600         MOVE WS-CURRENT-SUPPLIER TO WT-SUPPLIER-ID (WS-TOTAL-COUNT)
042700         MOVE WS-CURRENT-MONTH TO WT-INVOICE-MONTH (WS-TOTAL-COUNT)
042800         MOVE ZERO TO WT-GROSS-AMOUNT (WS-TOTAL-COUNT)
042900         MOVE WS-TOTAL-COUNT TO WS-FOUND-INDEX.
043000 SEARCH-ONE-TOTAL-ENTRY.
043100     IF WS-FOUND-INDEX = 0
043200         IF WT-SUPPLIER-ID (WS-TOT-IX) = WS-CURRENT-SUPPLIER
043300             IF WT-INVOICE-MONTH (WS-TOT-IX) = WS-CURRENT-MONTH
043400                 MOVE WS-TOT-IX TO WS-FOUND-INDEX.
043500*---------------------------------------------------------------
043600* SPILLS THE UNSORTED TOTALS TABLE TO A WORK FILE SO THE SORT
043700* VERB HAS SOMETHING TO SORT -- COBOL HAS NO SORT-A-TABLE VERB,
043800* ONLY SORT-A-FILE, SO THE TABLE HAS TO GO OUT AND COME BACK.
043900*---------------------------------------------------------------
044000 WRITE-UNSORTED-TOTALS.
044100     OPEN OUTPUT UNSORTED-TOTALS-FILE.
044200     PERFORM WRITE-ONE-UNSORTED-TOTAL
044300         VARYING WS-TOT-IX FROM 1 BY 1 UNTIL WS-TOT-IX > WS-TOTAL-COUNT.
044400     CLOSE UNSORTED-TOTALS-FILE.
044500 WRITE-ONE-UNSORTED-TOTAL.
044600     MOVE WT-SUPPLIER-ID (WS-TOT-IX) TO UTR-SUPPLIER-ID.
044700     MOVE WT-INVOICE-MONTH (WS-TOT-IX) TO UTR-INVOICE-MONTH.
044800     MOVE WT-GROSS-AMOUNT (WS-TOT-IX) TO UTR-GROSS-AMOUNT.
044900     WRITE UNSORTED-TOTALS-RECORD.
045000*---------------------------------------------------------------
045100* SORTS THE WORK FILE INTO SUPPLIER / MONTH ORDER AND HANDS THE
045200* RESULT STRAIGHT OUT ON THE GROUP-TOTALS-FILE -- THE SAME
045300* USING/GIVING SORT THE OLD SALES REPORT USED ON ITS WORK FILE.
045400*---------------------------------------------------------------
045500 SORT-THE-TOTALS.
045600     SORT SORT-FILE
045700         ON ASCENDING KEY SRT-SUPPLIER-ID
045800         ON ASCENDING KEY SRT-INVOICE-MONTH
045900         USING UNSORTED-TOTALS-FILE
046000         GIVING GROUP-TOTALS-FILE.
046100*---------------------------------------------------------------
046200* LOGS THE ROW COUNTS AND, IF ANY ROWS WERE DROPPED FOR A BAD
046300* DATE, A WARNING LINE CARRYING THE REJECTED COUNT.
046400*---------------------------------------------------------------
046500 WRITE-AUDIT-SUMMARY.
046600     MOVE WS-ROWS-READ TO WS-EDIT-COUNT.
046700     STRING "ROWS READ.............. " DELIMITED BY SIZE
046800         WS-EDIT-COUNT DELIMITED BY SIZE
046900         INTO WS-AUDIT-LINE.
047000     WRITE AUDIT-RECORD FROM WS-AUDIT-LINE.
047100     MOVE WS-ROWS-VALID TO WS-EDIT-COUNT.
047200     STRING "ROWS VALID.............. " DELIMITED BY SIZE
047300         WS-EDIT-COUNT DELIMITED BY SIZE
047400         INTO WS-AUDIT-LINE.
047500     WRITE AUDIT-RECORD FROM WS-AUDIT-LINE.
047600     MOVE WS-ROWS-REJECTED TO WS-EDIT-COUNT.
047700     STRING "ROWS REJECTED - BAD DATE " DELIMITED BY SIZE
047800         WS-EDIT-COUNT DELIMITED BY SIZE
047900         INTO WS-AUDIT-LINE.
048000     WRITE AUDIT-RECORD FROM WS-AUDIT-LINE.
048100     IF WS-ROWS-REJECTED > 0
048200         STRING "WARNING - " DELIMITED BY SIZE
048300             WS-EDIT-COUNT DELIMITED BY SIZE
048400             " INVOICE DATE(S) COULD NOT BE PARSED AND WERE DROPPED"
048500                 DELIMITED BY SIZE
048600             INTO WS-AUDIT-LINE
048700         WRITE AUDIT-RECORD FROM WS-AUDIT-LINE.
048800     MOVE WS-TOTAL-COUNT TO WS-EDIT-COUNT.
048900     STRING "GROUPS PRODUCED......... " DELIMITED BY SIZE
049000         WS-EDIT-COUNT DELIMITED BY SIZE
049100         INTO WS-AUDIT-LINE.
049200     WRITE AUDIT-RECORD FROM WS-AUDIT-LINE.
049300 CLOSING-PROCEDURE.
049400     PERFORM WRITE-AUDIT-SUMMARY.
049500     CLOSE INVOICE-FILE.
049600     CLOSE AUDIT-LOG-FILE.
