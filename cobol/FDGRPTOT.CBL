000100*---------------------------------
000200* FDGRPTOT.CBL
000300* One record per (supplier_id,
000400* invoice_month) group total,
000500* ascending supplier/month order.
000600*---------------------------------
000700* 11/08/91  RCJ  ORIGINAL COPYBOOK FOR THE INVOICE BATCH.
000800*---------------------------------
000900 FD  GROUP-TOTALS-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  GROUP-TOTALS-RECORD.
001200     05  GT-SUPPLIER-ID        PIC X(10).
001300     05  GT-INVOICE-MONTH      PIC X(07).
001400     05  GT-GROSS-AMOUNT       PIC S9(11)V99.
001500     05  FILLER                PIC X(10).
