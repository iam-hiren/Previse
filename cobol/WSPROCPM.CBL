000100*---------------------------------
000200* WSPROCPM.CBL
000300* Parameter area passed from
000400* INVBAT01 to INVPROC1 on the
000500* CALL "INVPROC1" USING.
000600*---------------------------------
000700* 11/08/91  RCJ  ORIGINAL COPYBOOK FOR THE INVOICE BATCH.
000800*---------------------------------
000900 01  PROC-PARM-AREA.
001000     05  PP-RETURN-STATUS          PIC 99 COMP.
001100         88  PP-STATUS-OK                   VALUE 00.
001200         88  PP-STATUS-NO-INPUT             VALUE 10.
001300         88  PP-STATUS-MISSING-COLUMNS      VALUE 20.
001400         88  PP-STATUS-MISSING-AMOUNT       VALUE 30.
001500         88  PP-STATUS-ALL-DATES-INVALID    VALUE 40.
001600     05  PP-ROWS-PROCESSED         PIC 9(7) COMP.
001700     05  PP-GROUPS-PRODUCED        PIC 9(7) COMP.
001800     05  PP-REJECTED-COUNT         PIC 9(7) COMP.
001900     05  FILLER                    PIC X(10).
