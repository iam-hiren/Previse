000100*---------------------------------
000200* WSRUNDTP.CBL
000300* Run-date parameter area, passed
000400* from INVBAT01 to INVDATE1 on
000500* the CALL "INVDATE1" USING.
000600*---------------------------------
000700* 11/08/91  RCJ  ORIGINAL COPYBOOK FOR THE INVOICE BATCH.
000800* 01/02/24  TLM  ADDED RDP-DAYS-OUT-OF-RANGE.  REQ 24-0118.
000850* 03/14/24  TLM  WIDENED RDP-ERROR-MESSAGE FROM X(80) TO X(130)
000860*                SO THE OUT-OF-RANGE MESSAGE HAS ROOM TO CARRY
000870*                THE DAY COUNT TEXT.  REQ 24-0142.
000900*---------------------------------
001000 01  RUN-DATE-PARM-AREA.
001100     05  RDP-RUN-DATE              PIC X(10).
001200     05  RDP-VALID-FLAG            PIC X.
001300         88  RDP-DATE-IS-VALID           VALUE "Y".
001400         88  RDP-DATE-IS-INVALID         VALUE "N".
001500     05  RDP-ERROR-MESSAGE         PIC X(130).
001600     05  RDP-DAYS-OUT-OF-RANGE     PIC 9(5) COMP.
001700     05  FILLER                    PIC X(10).
