000100*---------------------------------
000200* SLGRPTOT.CBL
000300* FILE-CONTROL entry for the
000400* supplier/month group-totals
000500* work file.  Written by INVPROC1,
000600* read back by INVWRT01.
000700*---------------------------------
000800* 11/08/91  RCJ  ORIGINAL COPYBOOK FOR THE INVOICE BATCH.
000900*---------------------------------
001000     SELECT GROUP-TOTALS-FILE
001100         ASSIGN TO "GRPTOT"
001200         ORGANIZATION IS SEQUENTIAL.
