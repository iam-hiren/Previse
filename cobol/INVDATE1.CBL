000100*---------------------------------------------------------------
000200* INVDATE1.CBL
000300*---------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    INVDATE1.
000600 AUTHOR.        R C JENNER.
000700 INSTALLATION.  DATA PROCESSING.
000800 DATE-WRITTEN.  11/08/91.
000900 DATE-COMPILED.
001000 SECURITY.      NONE.
001100*---------------------------------------------------------------
001200* THIS PROGRAM VALIDATES THE RUN DATE FOR THE NIGHTLY INVOICE
001300* AGGREGATION BATCH.  IT IS CALLED ONCE BY INVBAT01 BEFORE THE
001400* INVOICE FILE IS TOUCHED.  THE RUN DATE MUST BE PRESENT, MUST
001500* BE A REAL CALENDAR DATE IN CCYY-MM-DD FORM, AND MUST FALL
001600* SOMEWHERE IN CALENDAR YEAR 2024 -- THE ONLY YEAR THIS BATCH
001700* IS CURRENTLY CHARTERED TO PROCESS.  IF THE DATE IS NO GOOD
001800* WE HAND BACK A MESSAGE IN RDP-ERROR-MESSAGE AND SET THE FLAG
001900* SO INVBAT01 KNOWS TO ABORT THE RUN WITHOUT TOUCHING ANY FILES.
002000*---------------------------------------------------------------
002100* C H A N G E   L O G
002200*---------------------------------------------------------------
002300* 11/08/91  RCJ  ORIGINAL PROGRAM.  CHECK-DATE LIFTED FROM THE
002400*                OLD DATE05 CALENDAR ROUTINE AND CUT DOWN TO
002500*                JUST WHAT THE INVOICE JOB NEEDS.
002600* 04/02/92  RCJ  FIXED LEAP YEAR TEST FOR CENTURY YEARS.
002700* 09/19/94  WDK  ADDED BLANK-DATE CHECK AHEAD OF THE FORMAT
002800*                SCAN -- A NULL PARM WAS FALLING THROUGH TO
002900*                THE NUMERIC TEST AND ABENDING.
003000* 06/30/98  WDK  Y2K REVIEW.  DATE-CCYY WAS 2 DIGITS ON THE
003100*                OLD CALENDAR COPY, THIS PROGRAM ALREADY CARRIES
003200*                A FULL 4 DIGIT CENTURY-YEAR, NO CHANGE MADE.
003300* 02/11/99  WDK  Y2K SIGNOFF.  RAN ALL TEST DATES THROUGH
003400*                12/31/1999 AND 01/01/2000.  NO PROBLEMS FOUND.
003500* 01/02/24  TLM  REWRITTEN FOR THE INVOICE AGGREGATION JOB.
003600*                REQ 24-0118.  DATE IS NOW BOUNDED TO CALENDAR
003700*                YEAR 2024 ONLY AND THE OUT-OF-RANGE MESSAGE
003800*                REPORTS HOW MANY DAYS SHORT OF THE RUN DATE
003900*                TO THE NEAREST BOUNDARY.
004000* 03/14/24  TLM  BUILD-OUT-OF-RANGE-MESSAGE WAS ONLY DIFFING
004100*                THE DAY-OF-YEAR NUMBER AGAINST 1 OR 366, WHICH
004200*                IS ONLY GOOD FOR A DATE THAT IS ALREADY IN 2024.
004300*                FOR ANY OTHER YEAR IT THREW A NEGATIVE COUNT OF
004400*                DAYS.  ADDED COMPUTE-ABSOLUTE-DAY-NUMBER SO THE
004500*                DISTANCE IS FIGURED OFF A RUNNING DAY COUNT FROM
004600*                A FIXED POINT, THE SAME WAY THE OLD JULIAN DATE
004700*                CONVERSION ON THE PAYROLL SYSTEM DOES IT, SO
004800*                WHOLE YEARS BETWEEN THE RUN DATE AND 2024 GET
004900*                COUNTED PROPERLY.  THE DAY COUNT NOW ALSO GOES
005000*                INTO RDP-ERROR-MESSAGE ITSELF -- IT WAS BEING
005100*                COMPUTED AND THEN THROWN AWAY.  REQ 24-0142.
005200*---------------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 WORKING-STORAGE SECTION.
006200*---------------------------------------------------------------
006300* THE RUN DATE TEXT BROKEN OUT TO CHECK THE DASHES ARE WHERE
006400* THEY OUGHT TO BE AND EVERYTHING ELSE IS A DIGIT.
006500*---------------------------------------------------------------
006600 01  WS-RUNDATE-TEXT.
006700     05  WS-RDT-YEAR           PIC X(04).
006800     05  WS-RDT-DASH-1         PIC X(01).
006900     05  WS-RDT-MONTH          PIC X(02).
007000     05  WS-RDT-DASH-2         PIC X(01).
007100     05  WS-RDT-DAY            PIC X(02).
007200     05  FILLER                PIC X(10).
007300*---------------------------------------------------------------
007400* THE SAME TEN BYTES, REDEFINED AS AN ARRAY OF SINGLE CHARACTERS
007500* SO EACH POSITION CAN BE TESTED FOR A DIGIT INDIVIDUALLY --
007600* THE NUMERIC CLASS TEST DOES NOT WORK ACROSS A GROUP THAT
007700* CONTAINS THE DASH SEPARATORS.
007800*---------------------------------------------------------------
007900 01  WS-RUNDATE-CHARS REDEFINES WS-RUNDATE-TEXT.
008000     05  WS-RDC-CHAR           PIC X(01) OCCURS 10 TIMES.
008100*---------------------------------------------------------------
008200* THE RUN DATE BROKEN OUT AS NUMERICS FOR THE CALENDAR AND
008300* BOUNDARY ARITHMETIC ONCE WE KNOW IT IS ALL DIGITS.
008400*---------------------------------------------------------------
008500 01  WS-RUNDATE-NUMERIC.
008600     05  WS-RDN-CCYY           PIC 9(04).
008700     05  WS-RDN-MM             PIC 9(02).
008800     05  WS-RDN-DD             PIC 9(02).
008900     05  FILLER                PIC X(10).
009000 01  WS-DAY-INDEX-AREAS.
009100     05  WS-LEAP-QUOT          PIC S9(07) COMP.
009200     05  WS-LEAP-REM           PIC S9(07) COMP.
009300     05  WS-IS-LEAP-YEAR       PIC X(01).
009400         88  WS-YEAR-IS-LEAP         VALUE "Y".
009500         88  WS-YEAR-IS-NOT-LEAP     VALUE "N".
009600     05  WS-DAYS-THIS-MONTH    PIC 9(02) COMP.
009700     05  WS-DAY-NUMBER-IN      PIC S9(07) COMP.
009800     05  WS-SUBSCRIPT          PIC 9(02) COMP.
009900*---------------------------------------------------------------
010000* WORKING FIELDS FOR COMPUTE-ABSOLUTE-DAY-NUMBER, ADDED 03/14/24.
010100* WS-YEAR-LESS-ONE AND THE THREE DIVIDE RESULTS BELOW ARE THE
010200* SAME CENTURY-LEAP/FOUR-YEAR-LEAP ARITHMETIC DETERMINE-LEAP-YEAR
010300* USES, JUST RUN AS A COUNT OF LEAP YEARS BEFORE THE RUN YEAR
010400* INSTEAD OF A YES/NO TEST ON THE RUN YEAR ITSELF.  THE RESULT IS
010500* A SINGLE RUNNING DAY NUMBER COUNTED FROM A FIXED POINT, THE
010600* SAME WAY THE PAYROLL SYSTEM'S JULIAN DATE CONVERSION WORKS, SO
010700* THE DISTANCE BETWEEN TWO DATES IN DIFFERENT YEARS COMES OUT
010800* RIGHT NO MATTER HOW MANY WHOLE YEARS APART THEY ARE.
010900*---------------------------------------------------------------
011000 01  WS-ABSOLUTE-DAY-AREAS.
011100     05  WS-YEAR-LESS-ONE      PIC 9(04) COMP.
011200     05  WS-LEAP-DIV-4         PIC S9(07) COMP.
011300     05  WS-LEAP-DIV-100       PIC S9(07) COMP.
011400     05  WS-LEAP-DIV-400       PIC S9(07) COMP.
011500     05  WS-LEAP-DAYS-BEFORE   PIC S9(07) COMP.
011600     05  WS-DAYS-BEFORE-YEAR   PIC S9(07) COMP.
011700     05  WS-ABSOLUTE-DAY-IN    PIC S9(07) COMP.
011800*---------------------------------------------------------------
011900* THE ABSOLUTE DAY NUMBER OF 2024-01-01 AND 2024-12-31, FIGURED
012000* BY THE SAME RULE COMPUTE-ABSOLUTE-DAY-NUMBER USES BELOW.  THESE
012100* ARE CARRIED AS CONSTANTS SINCE 2024 IS FIXED -- ONLY THE RUN
012200* DATE'S OWN DAY NUMBER HAS TO BE WORKED OUT AT RUN TIME.
012300*---------------------------------------------------------------
012400 01  WS-ABSOLUTE-DAY-LOW-BOUND    PIC S9(07) COMP VALUE 738886.
012500 01  WS-ABSOLUTE-DAY-HIGH-BOUND   PIC S9(07) COMP VALUE 739251.
012600*---------------------------------------------------------------
012700* CUMULATIVE DAYS BEFORE THE FIRST OF EACH MONTH, NON-LEAP YEAR,
012800* CARRIED AS A LITERAL TABLE THE SAME WAY THE SALES REPORT
012900* CARRIES ITS DIVISION AND DEPARTMENT NAME TABLES.
013000*---------------------------------------------------------------
013100 01  THE-CUMULATIVE-DAYS.
013200     05  FILLER  PIC 9(03) VALUE 000.
013300     05  FILLER  PIC 9(03) VALUE 031.
013400     05  FILLER  PIC 9(03) VALUE 059.
013500     05  FILLER  PIC 9(03) VALUE 090.
013600     05  FILLER  PIC 9(03) VALUE 120.
013700     05  FILLER  PIC 9(03) VALUE 151.
013800     05  FILLER  PIC 9(03) VALUE 181.
013900     05  FILLER  PIC 9(03) VALUE 212.
014000     05  FILLER  PIC 9(03) VALUE 243.
014100     05  FILLER  PIC 9(03) VALUE 273.
014200     05  FILLER  PIC 9(03) VALUE 304.
014300     05  FILLER  PIC 9(03) VALUE 334.
014400 01  CUMULATIVE-DAYS-TABLE REDEFINES THE-CUMULATIVE-DAYS.
014500     05  CDT-DAYS-BEFORE      PIC 9(03) OCCURS 12 TIMES.
014600*---------------------------------------------------------------
014700* DAYS IN EACH MONTH, NON-LEAP YEAR, FEBRUARY CORRECTED BELOW
014800* WHEN WS-YEAR-IS-LEAP IS SET.
014900*---------------------------------------------------------------
015000 01  THE-MONTH-LENGTHS.
015100     05  FILLER  PIC 9(02) VALUE 31.
015200     05  FILLER  PIC 9(02) VALUE 28.
015300     05  FILLER  PIC 9(02) VALUE 31.
015400     05  FILLER  PIC 9(02) VALUE 30.
015500     05  FILLER  PIC 9(02) VALUE 31.
015600     05  FILLER  PIC 9(02) VALUE 30.
015700     05  FILLER  PIC 9(02) VALUE 31.
015800     05  FILLER  PIC 9(02) VALUE 31.
015900     05  FILLER  PIC 9(02) VALUE 30.
016000     05  FILLER  PIC 9(02) VALUE 31.
016100     05  FILLER  PIC 9(02) VALUE 30.
016200     05  FILLER  PIC 9(02) VALUE 31.
016300 01  MONTH-LENGTHS-TABLE REDEFINES THE-MONTH-LENGTHS.
016400     05  MLT-DAYS-IN-MONTH    PIC 9(02) OCCURS 12 TIMES.
016500 01  WS-LOW-BOUNDARY-TEXT     PIC X(10) VALUE "2024-01-01".
016600 01  WS-HIGH-BOUNDARY-TEXT    PIC X(10) VALUE "2024-12-31".
016700 01  WS-DATE-IS-REAL-FLAG     PIC X(01).
016800     88  WS-DATE-IS-REAL            VALUE "Y".
016900     88  WS-DATE-IS-NOT-REAL        VALUE "N".
017000*---------------------------------------------------------------
017100* THE DAY COUNT OUT OF RANGE, EDITED SO THE LEADING ZEROS DO NOT
017200* SHOW WHEN IT IS STRUNG INTO RDP-ERROR-MESSAGE, AND BROKEN OUT
017300* AS A CHARACTER TABLE SO THE LEADING SPACES LEFT BY THE ZERO
017400* SUPPRESSION CAN BE TRIMMED BY HAND -- THE SAME WAY THE ROW AND
017500* GROUP COUNTS ARE TRIMMED FOR THE COMPLETION MESSAGE IN
017600* INVBAT01.
017700*---------------------------------------------------------------
017800 01  WS-DAYS-EDIT             PIC ZZZZ9.
017900 01  WS-DAYS-EDIT-TEXT REDEFINES WS-DAYS-EDIT
018000                          PIC X(05).
018100 01  WS-DAYS-EDIT-CHARS REDEFINES WS-DAYS-EDIT.
018200     05  WS-DAYS-EDIT-CHAR  OCCURS 5 TIMES
018300                          PIC X(01).
018400 77  WS-DAYS-FIRST-NON-SPACE   PIC 9(02) COMP.
018500 77  WS-DAYS-MOVE-LENGTH       PIC 9(02) COMP.
018600 LINKAGE SECTION.
018700 COPY "WSRUNDTP.CBL".
018800 PROCEDURE DIVISION USING RUN-DATE-PARM-AREA.
018900 PROGRAM-BEGIN.
019000     PERFORM OPENING-PROCEDURE.
019100     PERFORM MAIN-PROCESS THRU MAIN-PROCESS-EXIT.
019200     PERFORM CLOSING-PROCEDURE.
019300 PROGRAM-EXIT.
019400     EXIT PROGRAM.
019500 PROGRAM-DONE.
019600     STOP RUN.
019700 OPENING-PROCEDURE.
019800     MOVE "N" TO RDP-VALID-FLAG.
019900     MOVE SPACES TO RDP-ERROR-MESSAGE.
020000     MOVE ZERO TO RDP-DAYS-OUT-OF-RANGE.
020100 MAIN-PROCESS.
020200     IF RDP-RUN-DATE = SPACES
020300         MOVE "No date provided. Please provide a date in YYYY-MM-DD format."
020400             TO RDP-ERROR-MESSAGE
020500         GO TO MAIN-PROCESS-EXIT
020600     ELSE
020700         IF RDP-RUN-DATE = LOW-VALUES
020800             MOVE "No date provided. Please provide a date in YYYY-MM-DD format."
020900                 TO RDP-ERROR-MESSAGE
021000             GO TO MAIN-PROCESS-EXIT.
021100     PERFORM CHECK-CALENDAR-DATE THRU CHECK-CALENDAR-DATE-EXIT.
021200     IF WS-DATE-IS-NOT-REAL
021300         STRING "Invalid date format: " DELIMITED BY SIZE
021400             RDP-RUN-DATE DELIMITED BY SIZE
021500             ". Date must be in YYYY-MM-DD format."
021600                 DELIMITED BY SIZE
021700             INTO RDP-ERROR-MESSAGE
021800         GO TO MAIN-PROCESS-EXIT.
021900     IF RDP-RUN-DATE < WS-LOW-BOUNDARY-TEXT
022000         PERFORM BUILD-OUT-OF-RANGE-MESSAGE
022100         GO TO MAIN-PROCESS-EXIT
022200     ELSE
022300         IF RDP-RUN-DATE > WS-HIGH-BOUNDARY-TEXT
022400             PERFORM BUILD-OUT-OF-RANGE-MESSAGE
022500             GO TO MAIN-PROCESS-EXIT.
022600     MOVE "Y" TO RDP-VALID-FLAG.
022700 MAIN-PROCESS-EXIT.
022800     EXIT.
022900*---------------------------------------------------------------
023000* CHECK-CALENDAR-DATE SPLITS THE TEXT ON THE DASHES, MAKES SURE
023100* EVERY OTHER POSITION IS A DIGIT, THEN MAKES SURE THE MONTH
023200* AND DAY ARE IN RANGE FOR A REAL CALENDAR DATE -- INCLUDING
023300* THE FEBRUARY 29 LEAP YEAR TEST.  THIS IS THE SAME LOGIC THE
023400* OLD DATE05 CHECK-DATE PARAGRAPH USED, CUT DOWN TO CCYY-MM-DD.
023500*---------------------------------------------------------------
023600 CHECK-CALENDAR-DATE.
023700     MOVE "Y" TO WS-DATE-IS-REAL-FLAG.
023800     MOVE RDP-RUN-DATE TO WS-RUNDATE-TEXT.
023900     IF WS-RDT-DASH-1 NOT = "-"
024000         MOVE "N" TO WS-DATE-IS-REAL-FLAG
024100     ELSE
024200         IF WS-RDT-DASH-2 NOT = "-"
024300             MOVE "N" TO WS-DATE-IS-REAL-FLAG.
024400     IF WS-DATE-IS-NOT-REAL
024500         GO TO CHECK-CALENDAR-DATE-EXIT.
024600     PERFORM CHECK-ONE-DATE-CHAR
024700         VARYING WS-SUBSCRIPT FROM 1 BY 1 UNTIL WS-SUBSCRIPT > 10.
024800     IF WS-DATE-IS-NOT-REAL
024900         GO TO CHECK-CALENDAR-DATE-EXIT.
025000     MOVE WS-RDT-YEAR  TO WS-RDN-CCYY.
025100     MOVE WS-RDT-MONTH TO WS-RDN-MM.
025200     MOVE WS-RDT-DAY   TO WS-RDN-DD.
025300     IF WS-RDN-MM < 1
025400         MOVE "N" TO WS-DATE-IS-REAL-FLAG
025500         GO TO CHECK-CALENDAR-DATE-EXIT
025600     ELSE
025700         IF WS-RDN-MM > 12
025800             MOVE "N" TO WS-DATE-IS-REAL-FLAG
025900             GO TO CHECK-CALENDAR-DATE-EXIT.
026000     PERFORM DETERMINE-LEAP-YEAR THRU DETERMINE-LEAP-YEAR-EXIT.
026100     MOVE MLT-DAYS-IN-MONTH (WS-RDN-MM) TO WS-DAYS-THIS-MONTH.
026200     IF WS-RDN-MM = 2
026300         IF WS-YEAR-IS-LEAP
026400             ADD 1 TO WS-DAYS-THIS-MONTH.
026500     IF WS-RDN-DD < 1
026600         MOVE "N" TO WS-DATE-IS-REAL-FLAG
026700     ELSE
026800         IF WS-RDN-DD > WS-DAYS-THIS-MONTH
026900             MOVE "N" TO WS-DATE-IS-REAL-FLAG.
027000 CHECK-CALENDAR-DATE-EXIT.
027100     EXIT.
027200*---------------------------------------------------------------
027300* CHECKS A SINGLE POSITION OF THE RUN DATE TEXT FOR A DIGIT,
027400* SKIPPING THE TWO DASH POSITIONS (5 AND 8) ALREADY TESTED IN
027500* CHECK-CALENDAR-DATE.
027600*---------------------------------------------------------------
027700 CHECK-ONE-DATE-CHAR.
027800     IF WS-SUBSCRIPT = 5
027900         NEXT SENTENCE
028000     ELSE
028100         IF WS-SUBSCRIPT = 8
028200             NEXT SENTENCE
028300         ELSE
028400             IF WS-RDC-CHAR (WS-SUBSCRIPT) NOT NUMERIC
028500                 MOVE "N" TO WS-DATE-IS-REAL-FLAG.
028600*---------------------------------------------------------------
028700* A YEAR IS A LEAP YEAR IF IT DIVIDES BY 4 AND NOT BY 100,
028800* UNLESS IT ALSO DIVIDES BY 400.  SAME DIVIDE/REMAINDER TEST
028900* THE CALENDAR ROUTINE HAS ALWAYS USED.
029000*---------------------------------------------------------------
029100 DETERMINE-LEAP-YEAR.
029200     MOVE "N" TO WS-IS-LEAP-YEAR.
029300     DIVIDE WS-RDN-CCYY BY 400 GIVING WS-LEAP-QUOT
029400         REMAINDER WS-LEAP-REM.
029500     IF WS-LEAP-REM = 0
029600         MOVE "Y" TO WS-IS-LEAP-YEAR
029700         GO TO DETERMINE-LEAP-YEAR-EXIT.
029800     DIVIDE WS-RDN-CCYY BY 100 GIVING WS-LEAP-QUOT
029900         REMAINDER WS-LEAP-REM.
030000     IF WS-LEAP-REM = 0
030100         GO TO DETERMINE-LEAP-YEAR-EXIT.
030200     DIVIDE WS-RDN-CCYY BY 4 GIVING WS-LEAP-QUOT
030300         REMAINDER WS-LEAP-REM.
030400     IF WS-LEAP-REM = 0
030500         MOVE "Y" TO WS-IS-LEAP-YEAR.
030600 DETERMINE-LEAP-YEAR-EXIT.
030700     EXIT.
030800*---------------------------------------------------------------
030900* COMPUTE-ABSOLUTE-DAY-NUMBER FIGURES HOW MANY DAYS THE RUN DATE
031000* FALLS AFTER A FIXED STARTING POINT, COUNTING EVERY DAY OF
031100* EVERY WHOLE YEAR BEFORE THE RUN YEAR PLUS THE DAY NUMBER WITHIN
031200* THE RUN YEAR ITSELF (WS-DAY-NUMBER-IN, BUILT BY THE CALLER).
031300* THE LEAP YEAR COUNT BEFORE THE RUN YEAR IS (YEAR-1)/4 LESS
031400* (YEAR-1)/100 PLUS (YEAR-1)/400, DROPPING THE REMAINDER EACH
031500* TIME, WHICH IS THE SAME DIVIDE TEST DETERMINE-LEAP-YEAR USES
031600* ABOVE, JUST COUNTING LEAP YEARS INSTEAD OF TESTING ONE YEAR.
031700* ADDED 03/14/24, REQ 24-0142.
031800*---------------------------------------------------------------
031900 COMPUTE-ABSOLUTE-DAY-NUMBER.
032000     COMPUTE WS-YEAR-LESS-ONE = WS-RDN-CCYY - 1.
032100     DIVIDE WS-YEAR-LESS-ONE BY 4 GIVING WS-LEAP-DIV-4
032200         REMAINDER WS-LEAP-REM.
032300     DIVIDE WS-YEAR-LESS-ONE BY 100 GIVING WS-LEAP-DIV-100
032400         REMAINDER WS-LEAP-REM.
032500     DIVIDE WS-YEAR-LESS-ONE BY 400 GIVING WS-LEAP-DIV-400
032600         REMAINDER WS-LEAP-REM.
032700     COMPUTE WS-LEAP-DAYS-BEFORE =
032800         WS-LEAP-DIV-4 - WS-LEAP-DIV-100 + WS-LEAP-DIV-400.
032900     COMPUTE WS-DAYS-BEFORE-YEAR =
033000         (365 * WS-YEAR-LESS-ONE) + WS-LEAP-DAYS-BEFORE.
033100     COMPUTE WS-ABSOLUTE-DAY-IN =
033200         WS-DAYS-BEFORE-YEAR + WS-DAY-NUMBER-IN.
033300*---------------------------------------------------------------
033400* THE DATE PASSED THE FORMAT AND CALENDAR TESTS BUT FELL
033500* OUTSIDE 2024.  WORK OUT HOW MANY DAYS SHORT OF THE NEAREST
033600* BOUNDARY IT IS, OFF THE ABSOLUTE DAY NUMBER ABOVE, AND STRING
033700* THE COUNT INTO THE MESSAGE SO THE OPERATOR CAN SEE HOW FAR OFF
033800* THEY ARE.
033900*---------------------------------------------------------------
034000 BUILD-OUT-OF-RANGE-MESSAGE.
034100     COMPUTE WS-DAY-NUMBER-IN =
034200         CDT-DAYS-BEFORE (WS-RDN-MM) + WS-RDN-DD.
034300     IF WS-RDN-MM > 2
034400         IF WS-YEAR-IS-LEAP
034500             ADD 1 TO WS-DAY-NUMBER-IN.
034600     PERFORM COMPUTE-ABSOLUTE-DAY-NUMBER.
034700     IF RDP-RUN-DATE < WS-LOW-BOUNDARY-TEXT
034800         COMPUTE RDP-DAYS-OUT-OF-RANGE =
034900             WS-ABSOLUTE-DAY-LOW-BOUND - WS-ABSOLUTE-DAY-IN
035000     ELSE
035100         COMPUTE RDP-DAYS-OUT-OF-RANGE =
035200             WS-ABSOLUTE-DAY-IN - WS-ABSOLUTE-DAY-HIGH-BOUND.
035300     MOVE RDP-DAYS-OUT-OF-RANGE TO WS-DAYS-EDIT.
035400     MOVE ZERO TO WS-DAYS-FIRST-NON-SPACE.
035500     PERFORM LOCATE-FIRST-DAYS-CHAR
035600         VARYING WS-SUBSCRIPT FROM 1 BY 1 UNTIL WS-SUBSCRIPT > 5.
035700     COMPUTE WS-DAYS-MOVE-LENGTH = 6 - WS-DAYS-FIRST-NON-SPACE.
035800     STRING "Invalid date: " DELIMITED BY SIZE
035900         RDP-RUN-DATE DELIMITED BY SIZE
036000         ". Date must be between 2024-01-01 and 2024-12-31. "
036100             DELIMITED BY SIZE
036200         "This date is " DELIMITED BY SIZE
036300         WS-DAYS-EDIT-TEXT (WS-DAYS-FIRST-NON-SPACE : WS-DAYS-MOVE-LENGTH)
036400             DELIMITED BY SIZE
036500         " day(s) outside the allowed range." DELIMITED BY SIZE
036600         INTO RDP-ERROR-MESSAGE.
036700 LOCATE-FIRST-DAYS-CHAR.
036800     IF WS-DAYS-FIRST-NON-SPACE = 0
036900         IF WS-DAYS-EDIT-CHAR (WS-SUBSCRIPT) NOT = SPACE
037000             MOVE WS-SUBSCRIPT TO WS-DAYS-FIRST-NON-SPACE.
037100 CLOSING-PROCEDURE.
037200     CONTINUE.
