000100*---------------------------------------------------------------
000200* INVFMT01.CBL
000300*---------------------------------------------------------------
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    INVFMT01.
000600 AUTHOR.        MO BUDLONG.
000700 INSTALLATION.  DATA PROCESSING.
000800 DATE-WRITTEN.  11/08/91.
000900 DATE-COMPILED.
001000 SECURITY.      NONE.
001100*---------------------------------------------------------------
001200* SMALL UTILITY, CALLED BY INVWRT01 ONCE PER GROUP TOTAL, THAT
001300* TAKES THE TEXT FORM OF A DOLLAR AMOUNT AND HANDS BACK THE SAME
001400* AMOUNT WITH EXACTLY TWO DIGITS AFTER THE DECIMAL POINT.  IF
001500* THE INCOMING TEXT IS NOT A NUMBER AT ALL WE HAND IT BACK
001600* UNCHANGED AND RAISE THE WARNING FLAG -- THE CALLER DECIDES
001700* WHAT TO DO ABOUT IT.
001800*---------------------------------------------------------------
001900* C H A N G E   L O G
002000*---------------------------------------------------------------
002100* 11/08/91  MB   ORIGINAL PROGRAM.
002200* 07/22/93  RCJ  ROUNDING WAS TRUNCATING THE THIRD DECIMAL
002300*                INSTEAD OF ROUNDING IT.  CHANGED TO ROUND
002400*                HALF AWAY FROM ZERO ON THE THIRD DIGIT.
002500* 06/30/98  WDK  Y2K REVIEW.  NO DATE FIELDS IN THIS PROGRAM,
002600*                NO CHANGE REQUIRED.
002700* 01/02/24  TLM  REWRITTEN FOR THE INVOICE AGGREGATION JOB.
002800*                REQ 24-0118.  INPUT IS NOW THE GROUP TOTAL
002900*                TEXT BUILT BY INVPROC1 RATHER THAN A SALES
003000*                AMOUNT FIELD.
003100*---------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS DIGITS-ONLY IS "0" THRU "9".
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 WORKING-STORAGE SECTION.
004200*---------------------------------------------------------------
004300* THE INCOMING TEXT, AND A CHARACTER-BY-CHARACTER VIEW OF IT SO
004400* EACH POSITION CAN BE CHECKED FOR A DIGIT, A SIGN, OR A POINT.
004500*---------------------------------------------------------------
004600 01  WS-AMOUNT-WORK               PIC X(17).
004700 01  WS-AMOUNT-CHARS REDEFINES WS-AMOUNT-WORK.
004800     05  WS-AC-CHAR               PIC X(01) OCCURS 17 TIMES.
004900*---------------------------------------------------------------
005000* THE TEXT AGAIN WITH THE SIGN POSITION BLANKED OUT, USED TO
005100* SPLIT THE WHOLE PART FROM THE FRACTION PART ON THE POINT.
005200*---------------------------------------------------------------
005300 01  WS-DIGITS-ONLY-TEXT          PIC X(17).
005400 01  WS-DIGITS-ONLY-CHARS REDEFINES WS-DIGITS-ONLY-TEXT.
005500     05  WS-DOC-CHAR              PIC X(01) OCCURS 17 TIMES.
005600 01  WS-WHOLE-DIGITS              PIC X(14) JUSTIFIED RIGHT.
005700 01  WS-FRACTION-DIGITS           PIC X(06).
005800 01  WS-SCAN-AREAS.
005900     05  WS-SUBSCRIPT             PIC 9(02) COMP.
006000     05  WS-CHAR-LENGTH           PIC 9(02) COMP.
006100     05  WS-DOT-COUNT             PIC 9(02) COMP.
006200     05  WS-FIRST-NON-SPACE       PIC 9(02) COMP.
006300     05  WS-MOVE-LENGTH           PIC 9(02) COMP.
006400 01  WS-SIGN-FLAG                 PIC X(01).
006500     88  WS-IS-NEGATIVE                 VALUE "Y".
006600     88  WS-IS-POSITIVE                 VALUE "N".
006700 01  WS-VALID-FLAG                PIC X(01).
006800     88  WS-TEXT-IS-NUMERIC             VALUE "Y".
006900     88  WS-TEXT-IS-NOT-NUMERIC         VALUE "N".
007000 01  WS-WHOLE-NUMBER              PIC 9(14).
007100 01  WS-FRACTION-NUMBER           PIC 9(02).
007200 01  WS-ROUND-DIGIT               PIC 9(01).
007300*---------------------------------------------------------------
007400* THE SIGNED AMOUNT AND ITS EDITED PICTURE, USED ONLY TO GET
007500* THE FLOATING MINUS SIGN AND THE TWO FORCED DECIMAL DIGITS
007600* WITHOUT HAND-BUILDING THE TEXT A CHARACTER AT A TIME.
007700*---------------------------------------------------------------
007800 01  WS-SIGNED-AMOUNT             PIC S9(13)V99.
007900 01  WS-AMOUNT-EDITED             PIC -(12)9.99.
008000 01  WS-AMOUNT-EDITED-TEXT REDEFINES WS-AMOUNT-EDITED
008100                              PIC X(16).
008200 LINKAGE SECTION.
008300 COPY "WSFMTPRM.CBL".
008400 PROCEDURE DIVISION USING FMT-PARM-AREA.
008500 PROGRAM-BEGIN.
008600     PERFORM OPENING-PROCEDURE.
008700     PERFORM MAIN-PROCESS THRU MAIN-PROCESS-EXIT.
008800     PERFORM CLOSING-PROCEDURE.
008900 PROGRAM-EXIT.
009000     EXIT PROGRAM.
009100 PROGRAM-DONE.
009200     STOP RUN.
009300 OPENING-PROCEDURE.
009400     MOVE "N" TO FMT-WARNING-FLAG.
009500     MOVE SPACES TO FMT-FORMATTED-TEXT-OUT.
009600     MOVE FMT-AMOUNT-TEXT-IN TO WS-AMOUNT-WORK.
009700 MAIN-PROCESS.
009800     PERFORM CHECK-IF-NUMERIC THRU CHECK-IF-NUMERIC-EXIT.
009900     IF WS-TEXT-IS-NOT-NUMERIC
010000         MOVE FMT-AMOUNT-TEXT-IN TO FMT-FORMATTED-TEXT-OUT
010100         MOVE "Y" TO FMT-WARNING-FLAG
010200         GO TO MAIN-PROCESS-EXIT.
010300     PERFORM SPLIT-WHOLE-AND-FRACTION.
010400     PERFORM BUILD-FORMATTED-TEXT.
010500 MAIN-PROCESS-EXIT.
010600     EXIT.
010700*---------------------------------------------------------------
010800* WALKS THE INCOMING TEXT LEFT TO RIGHT.  A LEADING "-" IS
010900* ALLOWED AND NOTED IN WS-SIGN-FLAG, AT MOST ONE "." IS ALLOWED,
011000* AND EVERY OTHER POSITION MUST BE A DIGIT OR A TRAILING SPACE.
011100* WS-DIGITS-ONLY-TEXT ENDS UP HOLDING THE AMOUNT WITH THE SIGN
011200* POSITION BLANKED, READY FOR THE WHOLE/FRACTION SPLIT.
011300*---------------------------------------------------------------
011400 CHECK-IF-NUMERIC.
011500     MOVE "Y" TO WS-VALID-FLAG.
011600     MOVE "N" TO WS-SIGN-FLAG.
011700     MOVE SPACES TO WS-DIGITS-ONLY-TEXT.
011800     MOVE ZERO TO WS-DOT-COUNT WS-CHAR-LENGTH.
011900     PERFORM FIND-TEXT-LENGTH
012000         VARYING WS-SUBSCRIPT FROM 1 BY 1 UNTIL WS-SUBSCRIPT > 17.
012100     IF WS-CHAR-LENGTH = 0
012200         MOVE "N" TO WS-VALID-FLAG
012300         GO TO CHECK-IF-NUMERIC-EXIT.
012400     IF WS-AC-CHAR (1) = "-"
012500         MOVE "Y" TO WS-SIGN-FLAG.
012600     PERFORM VALIDATE-AND-COPY-CHAR
012700         VARYING WS-SUBSCRIPT FROM 1 BY 1
012800         UNTIL WS-SUBSCRIPT > WS-CHAR-LENGTH.
012900 CHECK-IF-NUMERIC-EXIT.
013000     EXIT.
013100*---------------------------------------------------------------
013200* TAKES THE LAST NON-SPACE POSITION IN WS-AMOUNT-WORK AS THE
013300* LENGTH OF THE TEXT -- THE FIELD IS LEFT-JUSTIFIED SO THE LAST
013400* NON-SPACE POSITION KEEPS GETTING OVERWRITTEN AS WE SCAN PAST
013500* IT, LEAVING THE TRUE LENGTH WHEN THE SCAN ENDS.
013600*---------------------------------------------------------------
013700 FIND-TEXT-LENGTH.
013800     IF WS-AC-CHAR (WS-SUBSCRIPT) NOT = SPACE
013900         MOVE WS-SUBSCRIPT TO WS-CHAR-LENGTH.
014000*---------------------------------------------------------------
014100* A SINGLE POSITION OF THE AMOUNT TEXT.  POSITION 1 IS SKIPPED
014200* WHEN IT IS THE SIGN.  A POINT IS ALLOWED ONCE.  ANYTHING ELSE
014300* MUST BE A DIGIT.
014400*---------------------------------------------------------------
014500 VALIDATE-AND-COPY-CHAR.
014600     IF WS-SUBSCRIPT = 1 AND WS-IS-NEGATIVE
014700         NEXT SENTENCE
014800     ELSE
014900         IF WS-AC-CHAR (WS-SUBSCRIPT) = "."
015000             ADD 1 TO WS-DOT-COUNT
015100             IF WS-DOT-COUNT > 1
015200                 MOVE "N" TO WS-VALID-FLAG
015300             ELSE
015400                 MOVE "." TO WS-DOC-CHAR (WS-SUBSCRIPT)
015500         ELSE
015600             IF WS-AC-CHAR (WS-SUBSCRIPT) NOT DIGITS-ONLY
015700                 MOVE "N" TO WS-VALID-FLAG
015800             ELSE
015900                 MOVE WS-AC-CHAR (WS-SUBSCRIPT)
016000                     TO WS-DOC-CHAR (WS-SUBSCRIPT).
016100*---------------------------------------------------------------
016200* SPLITS THE DIGIT TEXT ON THE DECIMAL POINT, ZERO-FILLS BOTH
016300* HALVES, AND ROUNDS THE FRACTION TO TWO PLACES HALF AWAY FROM
016400* ZERO USING THE THIRD FRACTION DIGIT AS THE ROUNDING DIGIT.
016500*---------------------------------------------------------------
016600 SPLIT-WHOLE-AND-FRACTION.
016700     MOVE SPACES TO WS-WHOLE-DIGITS WS-FRACTION-DIGITS.
016800     UNSTRING WS-DIGITS-ONLY-TEXT DELIMITED BY "."
016900         INTO WS-WHOLE-DIGITS WS-FRACTION-DIGITS.
017000     INSPECT WS-WHOLE-DIGITS REPLACING LEADING SPACE BY ZERO.
017100     INSPECT WS-FRACTION-DIGITS REPLACING ALL SPACE BY ZERO.
017200     MOVE WS-WHOLE-DIGITS TO WS-WHOLE-NUMBER.
017300     MOVE WS-FRACTION-DIGITS (1:2) TO WS-FRACTION-NUMBER.
017400     MOVE WS-FRACTION-DIGITS (3:1) TO WS-ROUND-DIGIT.
017500     IF WS-ROUND-DIGIT > 4
017600         ADD 1 TO WS-FRACTION-NUMBER.
017700     IF WS-FRACTION-NUMBER > 99
017800         ADD 1 TO WS-WHOLE-NUMBER
017900         MOVE 0 TO WS-FRACTION-NUMBER.
018000     COMPUTE WS-SIGNED-AMOUNT =
018100         WS-WHOLE-NUMBER + (WS-FRACTION-NUMBER / 100).
018200     IF WS-IS-NEGATIVE
018300         COMPUTE WS-SIGNED-AMOUNT = WS-SIGNED-AMOUNT * -1.
018400*---------------------------------------------------------------
018500* EDITS THE SIGNED AMOUNT THROUGH THE FLOATING-SIGN PICTURE AND
018600* TRIMS THE LEADING SPACES BY HAND BEFORE HANDING IT BACK.
018700*---------------------------------------------------------------
018800 BUILD-FORMATTED-TEXT.
018900     MOVE WS-SIGNED-AMOUNT TO WS-AMOUNT-EDITED.
019000     MOVE ZERO TO WS-FIRST-NON-SPACE.
019100     PERFORM LOCATE-FIRST-CHAR
019200         VARYING WS-SUBSCRIPT FROM 1 BY 1 UNTIL WS-SUBSCRIPT > 16.
019300     COMPUTE WS-MOVE-LENGTH = 17 - WS-FIRST-NON-SPACE.
019400     MOVE WS-AMOUNT-EDITED-TEXT (WS-FIRST-NON-SPACE : WS-MOVE-LENGTH)
019500         TO FMT-FORMATTED-TEXT-OUT.
019600 LOCATE-FIRST-CHAR.
019700     IF WS-FIRST-NON-SPACE = 0
019800         IF WS-AMOUNT-EDITED-TEXT (WS-SUBSCRIPT : 1) NOT = SPACE
019900             MOVE WS-SUBSCRIPT TO WS-FIRST-NON-SPACE.
020000 CLOSING-PROCEDURE.
020100     CONTINUE.
